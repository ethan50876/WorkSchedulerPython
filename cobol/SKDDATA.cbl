000100*===============================================================*
000200* PROGRAM NAME:    SKDDATA
000300* ORIGINAL AUTHOR: K RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 K RAMIREZ       CREATED - CALLED FROM SKDSKED TO LOAD
000900*                          THE ROSTER AND REQUIREMENTS FILES SO
001000*                          THE SOLVER NEVER TOUCHES RAW TEXT
001100* 09/02/88 K RAMIREZ       ADDED DAYS-OFF PARSE, ROSTER GAINED A
001200*                          SIXTH COLUMN THIS SEASON
001300* 06/14/93 ED ACKERMAN     ADDED WEEKLY-HOURS/DAYS-WORKED RESET SO
001400*                          THE BOOKKEEPING FIELDS COME BACK CLEAN
001500*                          ON EVERY RUN, NOT JUST THE FIRST ONE
001600* 02/18/94 ED ACKERMAN     ROSTER ROW LIMIT RAISED TO MATCH THE
001700*                          60-ENTRY TABLE IN SKDLINK
001800* 01/05/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS READ OR
001900*                          WRITTEN BY THIS PROGRAM, NO CHANGE
002000*                          REQUIRED
002100* 07/22/04 T MERCADO       REQUIREMENTS FILE NOW CARRIES OPEN/
002200*                          CLOSE AND SHIFT-LENGTH PAIRS ON EVERY
002300*                          ROW INSTEAD OF A SEPARATE HEADER
002400*                          RECORD - LAST ROW READ WINS, PER THE
002500*                          SCHEDULING COMMITTEE'S SPEC
002600* 11/30/11 L WU            ADDED LOAD-STATUS FLAGS BACK TO SKDSKED
002700*                          SO A MISSING FILE DOESN'T LOOK LIKE AN
002800*                          EMPTY ROSTER (HELP DESK TICKET 40218)
002900* 04/09/15 L WU            ROLES CELL MAY NOW BE QUOTED WITH
003000*                          EMBEDDED COMMAS - WROTE A CHARACTER
003100*                          SCANNER, UNSTRING ALONE CAN'T HANDLE IT
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  SKDDATA.
003500 AUTHOR.        K RAMIREZ.
003600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.  03/11/87.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600*---------------------------------------------------------------*
004700 OBJECT-COMPUTER. IBM-3081.
004800*---------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT EMPLOYEE-ROSTER-FILE ASSIGN TO EMPROST
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS EMPROST-STATUS.
005800*
005900     SELECT REQMT-FILE ASSIGN TO REQINPT
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS  IS REQINPT-STATUS.
006200*===============================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  EMPLOYEE-ROSTER-FILE.
006700*     RECORDING MODE IS F
006800*     LABEL RECORDS ARE STANDARD
006900*     DATA RECORD IS EMPLOYEE-ROSTER-LINE
007000*     RECORD CONTAINS 200 CHARACTERS.
007100 01  EMPLOYEE-ROSTER-LINE            PIC X(200).
007200*---------------------------------------------------------------*
007300 FD  REQMT-FILE.
007400*     RECORDING MODE IS F
007500*     LABEL RECORDS ARE STANDARD
007600*     DATA RECORD IS REQMT-INPUT-LINE
007700*     RECORD CONTAINS 100 CHARACTERS.
007800 01  REQMT-INPUT-LINE                PIC X(100).
007900*---------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-MISC-FIELDS.
008300     05  EMPROST-STATUS              PIC X(02).
008400         88  EMPROST-OK                         VALUE '00'.
008500         88  EMPROST-EOF                         VALUE '10'.
008600     05  REQINPT-STATUS              PIC X(02).
008700         88  REQINPT-OK                         VALUE '00'.
008800         88  REQINPT-EOF                         VALUE '10'.
008900     05  FILLER                      PIC X(01).
009000*---------------------------------------------------------------*
009100 01  WS-FILE-STATUS-COMBINED.
009200     05  WS-COMBINED-EMP-STATUS      PIC X(02).
009300     05  WS-COMBINED-REQ-STATUS      PIC X(02).
009400     05  FILLER                      PIC X(01).
009500*    RETAINED FOR A QUICK ONE-LINE STATUS DUMP ON THE OPERATOR
009600*    CONSOLE WHEN BOTH FILES ARE BEING WATCHED AT ONCE - L WU.
009700 01  WS-FILE-STATUS-VIEW REDEFINES WS-FILE-STATUS-COMBINED
009800                                      PIC X(05).
009900*---------------------------------------------------------------*
010000*    CSV ROW SPLITTER WORK AREA.  A COMMA IS A FIELD DELIMITER
010100*    EXCEPT WHILE WS-CSV-QUOTE-SW SAYS WE ARE INSIDE A QUOTED
010200*    CELL - THAT IS HOW THE ROLES AND DAYS-OFF CELLS CARRY THEIR
010300*    OWN EMBEDDED COMMAS WITHOUT BLOWING UP THE COLUMN COUNT.
010400*---------------------------------------------------------------*
010500 01  WS-CSV-SCAN-FIELDS.
010600     05  WS-CSV-FIELD OCCURS 6 TIMES PIC X(120).
010700     05  WS-CSV-FIELD-COUNT          PIC 9(01)  COMP.
010800     05  FILLER                      PIC X(01).
010900*     RAW CONCATENATION OF THE SIX SPLIT CELLS - USED ONLY WHEN
011000*     A BAD ROW HAS TO BE ECHOED BACK TO THE OPERATOR.
011100 01  WS-CSV-SCAN-FLAT REDEFINES WS-CSV-SCAN-FIELDS.
011200     05  WS-CSV-FLAT-TEXT             PIC X(720).
011300     05  FILLER                       PIC X(01).
011400 77  WS-CSV-POS                      PIC 9(04)  COMP.
011500 77  WS-CSV-LEN                      PIC 9(04)  COMP.
011600 77  WS-CSV-IN-QUOTES-SW             PIC X(01)  VALUE 'N'.
011700     88  WS-CSV-IN-QUOTES                        VALUE 'Y'.
011800     88  WS-CSV-NOT-IN-QUOTES                    VALUE 'N'.
011900 77  WS-CSV-CURRENT-CHAR             PIC X(01).
012000 77  WS-CSV-BUILD                    PIC X(120).
012100 77  WS-CSV-BUILD-LEN                PIC 9(04)  COMP.
012200 77  WS-CSV-QUOTE-CHAR               PIC X(01)  VALUE '"'.
012300*---------------------------------------------------------------*
012400*    GENERAL-PURPOSE TRIM WORK AREA - LEADING/TRAILING SPACE
012500*    STRIP, USED FOR EVERY TOKEN PULLED OFF A CSV LINE.
012600*---------------------------------------------------------------*
012700 77  WS-TRIM-SOURCE                  PIC X(120).
012800 77  WS-TRIM-RESULT                  PIC X(120).
012900 77  WS-TRIM-LEN                     PIC 9(04)  COMP.
013000 77  WS-TRIM-FIRST                   PIC 9(04)  COMP.
013100 77  WS-TRIM-LAST                    PIC 9(04)  COMP.
013200 77  WS-TRIM-SCAN                    PIC 9(04)  COMP.
013300*---------------------------------------------------------------*
013400*    WORK AREAS FOR THE TWO "LO-HI" AND "S-E" DASH-SEPARATED
013500*    SUB-FIELDS (AVAILABILITY WINDOW, SCHEDULING HOURS, SHIFT
013600*    LENGTHS ALL SPLIT THE SAME WAY).
013700*---------------------------------------------------------------*
013800 77  WS-DASH-LEFT-TEXT                PIC X(20).
013900 77  WS-DASH-RIGHT-TEXT               PIC X(20).
014000*---------------------------------------------------------------*
014100 01  WS-LOAD-SUMMARY-COUNTS.
014200     05  WS-EMP-ROWS-LOADED           PIC 9(04)  COMP.
014300     05  WS-REQ-ROWS-LOADED           PIC 9(04)  COMP.
014400     05  FILLER                       PIC X(01).
014500*---------------------------------------------------------------*
014600*    DIAGNOSTIC DISPLAY LINE FOR A ROSTER OR REQUIREMENTS ROW
014700*    THAT COULD NOT BE PARSED OR NO LONGER FITS THE TABLE - TOO
014800*    LONG FOR ONE OPERATOR-CONSOLE LINE, SO IT IS SPLIT IN TWO.
014900*---------------------------------------------------------------*
015000 01  WS-BAD-RECORD-DUMP               PIC X(80).
015100 01  WS-BAD-RECORD-DUMP-HALVES REDEFINES WS-BAD-RECORD-DUMP.
015200     05  WS-DUMP-FIRST-HALF           PIC X(39).
015300     05  FILLER                       PIC X(01).
015400     05  WS-DUMP-SECOND-HALF          PIC X(40).
015500*---------------------------------------------------------------*
015600     COPY SKDEMP.
015700*===============================================================*
015800 LINKAGE SECTION.
015900*---------------------------------------------------------------*
016000     COPY SKDLINK.
016100*===============================================================*
016200 PROCEDURE DIVISION USING EMPLOYEE-COUNT, EMPLOYEE-LOAD-STATUS,
016300     EMPLOYEE-TABLE, REQMT-LOAD-STATUS, REQMT-OPEN-HOUR,
016400     REQMT-CLOSE-HOUR, REQMT-MIN-SHIFT, REQMT-MAX-SHIFT,
016500     REQMT-ROLE-COUNT, REQMT-ROLE-TABLE.
016600*---------------------------------------------------------------*
016700 0000-MAIN-PARAGRAPH.                                             KR870311
016800*---------------------------------------------------------------*
016900     PERFORM 1000-LOAD-EMPLOYEE-ROSTER.
017000     IF EMPLOYEE-LOAD-FAILED
017100         GO TO 0000-EXIT-DATA-MANAGER
017200     END-IF.
017300     PERFORM 3000-LOAD-REQUIREMENTS.
017400*---------------------------------------------------------------*
017500 0000-EXIT-DATA-MANAGER.                                          LW111130
017600*    ROSTER FILE MISSING/UNREADABLE - NO POINT OPENING THE
017700*    REQUIREMENTS FILE, SKDSKED CHECKS EMPLOYEE-LOAD-STATUS AND
017800*    BAILS ON ITS OWN - HELP DESK TICKET 40218.
017900*---------------------------------------------------------------*
018000     DISPLAY 'SKDDATA: FILE STATUS PAIR ' WS-FILE-STATUS-VIEW.
018100     GOBACK.
018200*---------------------------------------------------------------*
018300 1000-LOAD-EMPLOYEE-ROSTER.                                       KR870311
018400*---------------------------------------------------------------*
018500     MOVE 0                       TO EMPLOYEE-COUNT
018600                                      WS-EMP-ROWS-LOADED.
018700     SET EMPLOYEE-LOAD-OK         TO TRUE.
018800     OPEN INPUT EMPLOYEE-ROSTER-FILE.
018900     MOVE EMPROST-STATUS TO WS-COMBINED-EMP-STATUS.
019000     IF NOT EMPROST-OK
019100         DISPLAY 'SKDDATA: CANNOT OPEN EMPLOYEE ROSTER FILE, '
019200             'FILE STATUS ', EMPROST-STATUS
019300         SET EMPLOYEE-LOAD-FAILED TO TRUE
019400     ELSE
019500         PERFORM 1900-READ-ROSTER-HEADER
019600         PERFORM 2010-READ-EMPLOYEE-DETAIL
019700             UNTIL EMPROST-EOF
019800         CLOSE EMPLOYEE-ROSTER-FILE
019900     END-IF.
020000*---------------------------------------------------------------*
020100 1900-READ-ROSTER-HEADER.                                         KR870311
020200*---------------------------------------------------------------*
020300*    THROW AWAY "NAME, HOURS AVAILABLE, MIN HOURS, MAX HOURS,
020400*    ROLES, DAYS OFF" - WE ONLY WANT THE DATA ROWS BEHIND IT.
020500*---------------------------------------------------------------*
020600     READ EMPLOYEE-ROSTER-FILE
020700         AT END
020800             SET EMPROST-EOF TO TRUE
020900     END-READ.
021000*---------------------------------------------------------------*
021100 2010-READ-EMPLOYEE-DETAIL.                                       KR870311
021200*---------------------------------------------------------------*
021300     READ EMPLOYEE-ROSTER-FILE
021400         AT END
021500             SET EMPROST-EOF TO TRUE
021600         NOT AT END
021700             IF EMPLOYEE-COUNT < 60
021800                 ADD 1 TO EMPLOYEE-COUNT
021900                 ADD 1 TO WS-EMP-ROWS-LOADED
022000                 PERFORM 2100-PARSE-EMPLOYEE-RECORD
022100                 MOVE CORRESPONDING EMPLOYEE-RECORD
022200                     TO TBL-EMPLOYEE (EMPLOYEE-COUNT)
022300             ELSE
022400                 MOVE EMPLOYEE-ROSTER-LINE (1:80)
022500                     TO WS-BAD-RECORD-DUMP
022600                 DISPLAY 'SKDDATA: ROSTER ROW SKIPPED, TABLE '
022700                     'FULL AT 60 - ', WS-DUMP-FIRST-HALF
022800                 DISPLAY '         ', WS-DUMP-SECOND-HALF
022900             END-IF
023000     END-READ.
023100*---------------------------------------------------------------*
023200 2100-PARSE-EMPLOYEE-RECORD.                                      KR870311
023300*---------------------------------------------------------------*
023400     INITIALIZE EMPLOYEE-RECORD.
023500     PERFORM 2050-SPLIT-EMPLOYEE-ROW.
023600*
023700     MOVE WS-CSV-FIELD (1)        TO WS-TRIM-SOURCE.
023800     PERFORM 2900-TRIM-FIELD.
023900     MOVE WS-TRIM-RESULT (1:20)   TO ER-NAME OF EMPLOYEE-RECORD.
024000*
024100     PERFORM 2130-PARSE-AVAILABILITY-WINDOW.
024200*
024300     MOVE WS-CSV-FIELD (3)        TO WS-TRIM-SOURCE.
024400     PERFORM 2900-TRIM-FIELD.
024500     MOVE WS-TRIM-RESULT (1:2)
024600         TO ER-MIN-HOURS OF EMPLOYEE-RECORD.
024700*
024800     MOVE WS-CSV-FIELD (4)        TO WS-TRIM-SOURCE.
024900     PERFORM 2900-TRIM-FIELD.
025000     MOVE WS-TRIM-RESULT (1:2)
025100         TO ER-MAX-HOURS OF EMPLOYEE-RECORD.
025200*
025300     PERFORM 2110-PARSE-EMPLOYEE-ROLES.
025400     PERFORM 2120-PARSE-EMPLOYEE-DAYS-OFF.
025500*---------------------------------------------------------------*
025600 2050-SPLIT-EMPLOYEE-ROW.                                         LW150409
025700*---------------------------------------------------------------*
025800*    HAND-ROLLED COMMA SPLITTER - A COMMA ONLY ENDS A FIELD WHEN
025900*    WE ARE NOT SITTING INSIDE A PAIR OF DOUBLE QUOTES.  QUOTE
026000*    CHARACTERS THEMSELVES ARE NEVER COPIED INTO THE FIELD.
026100*---------------------------------------------------------------*
026200     INITIALIZE WS-CSV-SCAN-FIELDS.
026300     MOVE 1                       TO WS-CSV-FIELD-COUNT.
026400     MOVE 0                       TO WS-CSV-BUILD-LEN.
026500     MOVE SPACES                  TO WS-CSV-BUILD.
026600     SET WS-CSV-NOT-IN-QUOTES     TO TRUE.
026700     PERFORM 2055-FIND-LINE-LENGTH.
026800     PERFORM 2060-SCAN-ONE-CHARACTER
026900         VARYING WS-CSV-POS FROM 1 BY 1
027000         UNTIL WS-CSV-POS > WS-CSV-LEN.
027100     IF WS-CSV-BUILD-LEN > 0
027200         MOVE WS-CSV-BUILD (1:WS-CSV-BUILD-LEN)
027300             TO WS-CSV-FIELD (WS-CSV-FIELD-COUNT)
027400     END-IF.
027500*---------------------------------------------------------------*
027600 2055-FIND-LINE-LENGTH.                                           LW150409
027700*---------------------------------------------------------------*
027800*    A ROSTER LINE IS TRAILING-SPACE PADDED OUT TO 200 BYTES -
027900*    WALK BACK FROM THE END TO FIND WHERE THE DATA STOPS.
028000*---------------------------------------------------------------*
028100     MOVE 200                     TO WS-CSV-LEN.
028200     PERFORM 2056-BACK-UP-ONE-COLUMN
028300         UNTIL WS-CSV-LEN = 0
028400             OR EMPLOYEE-ROSTER-LINE (WS-CSV-LEN:1) NOT = SPACE.
028500*---------------------------------------------------------------*
028600 2056-BACK-UP-ONE-COLUMN.                                         LW150409
028700*---------------------------------------------------------------*
028800     SUBTRACT 1 FROM WS-CSV-LEN.
028900*---------------------------------------------------------------*
029000 2060-SCAN-ONE-CHARACTER.                                         LW150409
029100*---------------------------------------------------------------*
029200     MOVE EMPLOYEE-ROSTER-LINE (WS-CSV-POS:1)
029300         TO WS-CSV-CURRENT-CHAR.
029400     EVALUATE TRUE
029500         WHEN WS-CSV-CURRENT-CHAR = WS-CSV-QUOTE-CHAR
029600             IF WS-CSV-IN-QUOTES
029700                 SET WS-CSV-NOT-IN-QUOTES TO TRUE
029800             ELSE
029900                 SET WS-CSV-IN-QUOTES TO TRUE
030000             END-IF
030100         WHEN WS-CSV-CURRENT-CHAR = ',' AND WS-CSV-NOT-IN-QUOTES
030200             IF WS-CSV-BUILD-LEN > 0
030300                 MOVE WS-CSV-BUILD (1:WS-CSV-BUILD-LEN)
030400                     TO WS-CSV-FIELD (WS-CSV-FIELD-COUNT)
030500             END-IF
030600             IF WS-CSV-FIELD-COUNT < 6
030700                 ADD 1 TO WS-CSV-FIELD-COUNT
030800             END-IF
030900             MOVE 0 TO WS-CSV-BUILD-LEN
031000             MOVE SPACES TO WS-CSV-BUILD
031100         WHEN OTHER
031200             IF WS-CSV-BUILD-LEN < 120
031300                 ADD 1 TO WS-CSV-BUILD-LEN
031400                 MOVE WS-CSV-CURRENT-CHAR
031500                     TO WS-CSV-BUILD (WS-CSV-BUILD-LEN:1)
031600             END-IF
031700     END-EVALUATE.
031800*---------------------------------------------------------------*
031900 2110-PARSE-EMPLOYEE-ROLES.                                       KR880902
032000*---------------------------------------------------------------*
032100     MOVE 0            TO ER-ROLE-COUNT OF EMPLOYEE-RECORD.
032200     IF WS-CSV-FIELD (5) NOT = SPACES
032300         UNSTRING WS-CSV-FIELD (5) DELIMITED BY ","
032400             INTO ER-ROLE (1) OF EMPLOYEE-RECORD,
032500                  ER-ROLE (2) OF EMPLOYEE-RECORD,
032600                  ER-ROLE (3) OF EMPLOYEE-RECORD,
032700                  ER-ROLE (4) OF EMPLOYEE-RECORD,
032800                  ER-ROLE (5) OF EMPLOYEE-RECORD
032900             TALLYING IN ER-ROLE-COUNT OF EMPLOYEE-RECORD
033000         END-UNSTRING
033100         PERFORM 2115-TRIM-ONE-ROLE-ENTRY
033200             VARYING WS-TRIM-SCAN FROM 1 BY 1
033300             UNTIL WS-TRIM-SCAN >
033400                 ER-ROLE-COUNT OF EMPLOYEE-RECORD
033500     END-IF.
033600*---------------------------------------------------------------*
033700 2115-TRIM-ONE-ROLE-ENTRY.                                        KR880902
033800*---------------------------------------------------------------*
033900     MOVE ER-ROLE (WS-TRIM-SCAN) OF EMPLOYEE-RECORD
034000         TO WS-TRIM-SOURCE.
034100     PERFORM 2900-TRIM-FIELD.
034200     MOVE SPACES
034300         TO ER-ROLE (WS-TRIM-SCAN) OF EMPLOYEE-RECORD.
034400     MOVE WS-TRIM-RESULT (1:15)
034500         TO ER-ROLE (WS-TRIM-SCAN) OF EMPLOYEE-RECORD.
034600*---------------------------------------------------------------*
034700 2120-PARSE-EMPLOYEE-DAYS-OFF.                                    KR880902
034800*---------------------------------------------------------------*
034900     MOVE 0            TO ER-DAYS-OFF-COUNT OF EMPLOYEE-RECORD.
035000     MOVE WS-CSV-FIELD (6)        TO WS-TRIM-SOURCE.
035100     PERFORM 2900-TRIM-FIELD.
035200     IF WS-TRIM-RESULT NOT = SPACES
035300         UNSTRING WS-CSV-FIELD (6) DELIMITED BY ","
035400             INTO ER-DAYS-OFF (1) OF EMPLOYEE-RECORD,
035500                  ER-DAYS-OFF (2) OF EMPLOYEE-RECORD,
035600                  ER-DAYS-OFF (3) OF EMPLOYEE-RECORD,
035700                  ER-DAYS-OFF (4) OF EMPLOYEE-RECORD,
035800                  ER-DAYS-OFF (5) OF EMPLOYEE-RECORD,
035900                  ER-DAYS-OFF (6) OF EMPLOYEE-RECORD,
036000                  ER-DAYS-OFF (7) OF EMPLOYEE-RECORD
036100             TALLYING IN ER-DAYS-OFF-COUNT OF EMPLOYEE-RECORD
036200         END-UNSTRING
036300         PERFORM 2125-TRIM-ONE-DAY-OFF-ENTRY
036400             VARYING WS-TRIM-SCAN FROM 1 BY 1
036500             UNTIL WS-TRIM-SCAN >
036600                 ER-DAYS-OFF-COUNT OF EMPLOYEE-RECORD
036700     END-IF.
036800*---------------------------------------------------------------*
036900 2125-TRIM-ONE-DAY-OFF-ENTRY.                                     KR880902
037000*---------------------------------------------------------------*
037100     MOVE ER-DAYS-OFF (WS-TRIM-SCAN) OF EMPLOYEE-RECORD
037200         TO WS-TRIM-SOURCE.
037300     PERFORM 2900-TRIM-FIELD.
037400     MOVE SPACES
037500         TO ER-DAYS-OFF (WS-TRIM-SCAN) OF EMPLOYEE-RECORD.
037600     MOVE WS-TRIM-RESULT (1:9)
037700         TO ER-DAYS-OFF (WS-TRIM-SCAN) OF EMPLOYEE-RECORD.
037800*---------------------------------------------------------------*
037900 2130-PARSE-AVAILABILITY-WINDOW.                                  KR870311
038000*---------------------------------------------------------------*
038100*    HOURS-AVAILABLE COMES IN AS S-E, E.G. 9-17 - NOT ZERO
038200*    PADDED, SO IT CANNOT BE SPLIT ON A FIXED COLUMN.
038300*---------------------------------------------------------------*
038400     MOVE SPACES                  TO WS-DASH-LEFT-TEXT
038500                                      WS-DASH-RIGHT-TEXT.
038600     UNSTRING WS-CSV-FIELD (2) DELIMITED BY "-"
038700         INTO WS-DASH-LEFT-TEXT, WS-DASH-RIGHT-TEXT
038800     END-UNSTRING.
038900     MOVE WS-DASH-LEFT-TEXT       TO WS-TRIM-SOURCE.
039000     PERFORM 2900-TRIM-FIELD.
039100     MOVE WS-TRIM-RESULT (1:2)
039200         TO ER-AVAIL-START OF EMPLOYEE-RECORD.
039300     MOVE WS-DASH-RIGHT-TEXT      TO WS-TRIM-SOURCE.
039400     PERFORM 2900-TRIM-FIELD.
039500     MOVE WS-TRIM-RESULT (1:2)
039600         TO ER-AVAIL-END OF EMPLOYEE-RECORD.
039700*---------------------------------------------------------------*
039800 2900-TRIM-FIELD.                                                 LW150409
039900*---------------------------------------------------------------*
040000*    STRIPS LEADING AND TRAILING SPACES FROM WS-TRIM-SOURCE,
040100*    LEAVING THE RESULT LEFT-JUSTIFIED IN WS-TRIM-RESULT.  NO
040200*    INTRINSIC FUNCTION ON THIS SYSTEM DOES THIS FOR US.
040300*---------------------------------------------------------------*
040400     MOVE SPACES                  TO WS-TRIM-RESULT.
040500     MOVE 0                       TO WS-TRIM-FIRST WS-TRIM-LAST.
040600     PERFORM 2910-SCAN-FOR-FIRST-CHAR
040700         VARYING WS-TRIM-SCAN FROM 1 BY 1
040800         UNTIL WS-TRIM-SCAN > 120
040900             OR WS-TRIM-FIRST NOT = 0.
041000     IF WS-TRIM-FIRST = 0
041100         MOVE 0 TO WS-TRIM-LEN
041200     ELSE
041300         PERFORM 2920-SCAN-FOR-LAST-CHAR
041400             VARYING WS-TRIM-SCAN FROM 120 BY -1
041500             UNTIL WS-TRIM-SCAN < WS-TRIM-FIRST
041600                 OR WS-TRIM-LAST NOT = 0
041700         COMPUTE WS-TRIM-LEN = WS-TRIM-LAST - WS-TRIM-FIRST + 1
041800         MOVE WS-TRIM-SOURCE (WS-TRIM-FIRST:WS-TRIM-LEN)
041900             TO WS-TRIM-RESULT (1:WS-TRIM-LEN)
042000     END-IF.
042100*---------------------------------------------------------------*
042200 2910-SCAN-FOR-FIRST-CHAR.                                        LW150409
042300*---------------------------------------------------------------*
042400     IF WS-TRIM-SOURCE (WS-TRIM-SCAN:1) NOT = SPACE
042500         MOVE WS-TRIM-SCAN TO WS-TRIM-FIRST
042600     END-IF.
042700*---------------------------------------------------------------*
042800 2920-SCAN-FOR-LAST-CHAR.                                         LW150409
042900*---------------------------------------------------------------*
043000     IF WS-TRIM-SOURCE (WS-TRIM-SCAN:1) NOT = SPACE
043100         MOVE WS-TRIM-SCAN TO WS-TRIM-LAST
043200     END-IF.
043300*---------------------------------------------------------------*
043400 3000-LOAD-REQUIREMENTS.                                          KR870311
043500*---------------------------------------------------------------*
043600     MOVE 0                       TO REQMT-ROLE-COUNT
043700                                      WS-REQ-ROWS-LOADED.
043800     SET REQMT-LOAD-OK            TO TRUE.
043900     OPEN INPUT REQMT-FILE.
044000     MOVE REQINPT-STATUS TO WS-COMBINED-REQ-STATUS.
044100     IF NOT REQINPT-OK
044200         DISPLAY 'SKDDATA: CANNOT OPEN REQUIREMENTS FILE, '
044300             'FILE STATUS ', REQINPT-STATUS
044400         SET REQMT-LOAD-FAILED TO TRUE
044500     ELSE
044600         PERFORM 3900-READ-REQMT-HEADER
044700         PERFORM 3010-READ-REQMT-DETAIL
044800             UNTIL REQINPT-EOF
044900         CLOSE REQMT-FILE
045000     END-IF.
045100*---------------------------------------------------------------*
045200 3900-READ-REQMT-HEADER.                                          KR870311
045300*---------------------------------------------------------------*
045400*    THROW AWAY "ROLES, CRITICAL MINIMUMS, SCHEDULING HOURS,
045500*    SHIFTLENGTHS".
045600*---------------------------------------------------------------*
045700     READ REQMT-FILE
045800         AT END
045900             SET REQINPT-EOF TO TRUE
046000     END-READ.
046100*---------------------------------------------------------------*
046200 3010-READ-REQMT-DETAIL.                                          KR870311
046300*---------------------------------------------------------------*
046400     READ REQMT-FILE
046500         AT END
046600             SET REQINPT-EOF TO TRUE
046700         NOT AT END
046800             IF REQMT-ROLE-COUNT < 10
046900                 ADD 1 TO REQMT-ROLE-COUNT
047000                 ADD 1 TO WS-REQ-ROWS-LOADED
047100                 PERFORM 3100-PARSE-REQMT-RECORD
047200                 MOVE CORRESPONDING REQMT-RECORD
047300                     TO TBL-ROLE-REQMT (REQMT-ROLE-COUNT)
047400             ELSE
047500                 MOVE REQMT-INPUT-LINE (1:80)
047600                     TO WS-BAD-RECORD-DUMP
047700                 DISPLAY 'SKDDATA: REQUIREMENTS ROW SKIPPED, '
047800                     'TABLE FULL AT 10 - ', WS-DUMP-FIRST-HALF
047900                 DISPLAY '         ', WS-DUMP-SECOND-HALF
048000             END-IF
048100     END-READ.
048200*---------------------------------------------------------------*
048300 3100-PARSE-REQMT-RECORD.                                         KR870311
048400*---------------------------------------------------------------*
048500     INITIALIZE REQMT-RECORD.
048600     MOVE SPACES TO WS-CSV-FIELD (1) WS-CSV-FIELD (2)
048700                    WS-CSV-FIELD (3) WS-CSV-FIELD (4).
048800     UNSTRING REQMT-INPUT-LINE DELIMITED BY ","
048900         INTO WS-CSV-FIELD (1), WS-CSV-FIELD (2),
049000              WS-CSV-FIELD (3), WS-CSV-FIELD (4)
049100     END-UNSTRING.
049200*
049300     MOVE WS-CSV-FIELD (1)        TO WS-TRIM-SOURCE.
049400     PERFORM 2900-TRIM-FIELD.
049500     MOVE WS-TRIM-RESULT (1:15)   TO RQ-ROLE OF REQMT-RECORD.
049600*
049700     MOVE WS-CSV-FIELD (2)        TO WS-TRIM-SOURCE.
049800     PERFORM 2900-TRIM-FIELD.
049900     MOVE WS-TRIM-RESULT (1:2)
050000         TO RQ-CRITICAL-MIN OF REQMT-RECORD.
050100*
050200     PERFORM 3110-PARSE-SCHEDULING-HOURS
050300         THRU 3120-PARSE-SHIFT-LENGTHS.
050400*
050500     MOVE RQ-OPEN-HOUR            TO REQMT-OPEN-HOUR.
050600     MOVE RQ-CLOSE-HOUR           TO REQMT-CLOSE-HOUR.
050700     MOVE RQ-MIN-SHIFT            TO REQMT-MIN-SHIFT.
050800     MOVE RQ-MAX-SHIFT            TO REQMT-MAX-SHIFT.
050900*---------------------------------------------------------------*
051000 3110-PARSE-SCHEDULING-HOURS.                                     TM040722
051100*---------------------------------------------------------------*
051200     MOVE SPACES                  TO WS-DASH-LEFT-TEXT
051300                                      WS-DASH-RIGHT-TEXT.
051400     UNSTRING WS-CSV-FIELD (3) DELIMITED BY "-"
051500         INTO WS-DASH-LEFT-TEXT, WS-DASH-RIGHT-TEXT
051600     END-UNSTRING.
051700     MOVE WS-DASH-LEFT-TEXT       TO WS-TRIM-SOURCE.
051800     PERFORM 2900-TRIM-FIELD.
051900     MOVE WS-TRIM-RESULT (1:2)    TO RQ-OPEN-HOUR.
052000     MOVE WS-DASH-RIGHT-TEXT      TO WS-TRIM-SOURCE.
052100     PERFORM 2900-TRIM-FIELD.
052200     MOVE WS-TRIM-RESULT (1:2)    TO RQ-CLOSE-HOUR.
052300*---------------------------------------------------------------*
052400 3120-PARSE-SHIFT-LENGTHS.                                        TM040722
052500*---------------------------------------------------------------*
052600     MOVE SPACES                  TO WS-DASH-LEFT-TEXT
052700                                      WS-DASH-RIGHT-TEXT.
052800     UNSTRING WS-CSV-FIELD (4) DELIMITED BY "-"
052900         INTO WS-DASH-LEFT-TEXT, WS-DASH-RIGHT-TEXT
053000     END-UNSTRING.
053100     MOVE WS-DASH-LEFT-TEXT       TO WS-TRIM-SOURCE.
053200     PERFORM 2900-TRIM-FIELD.
053300     MOVE WS-TRIM-RESULT (1:2)    TO RQ-MIN-SHIFT.
053400     MOVE WS-DASH-RIGHT-TEXT      TO WS-TRIM-SOURCE.
053500     PERFORM 2900-TRIM-FIELD.
053600     MOVE WS-TRIM-RESULT (1:2)    TO RQ-MAX-SHIFT.
