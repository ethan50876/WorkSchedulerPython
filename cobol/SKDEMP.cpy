000100*===============================================================*
000200* COPY MEMBER:     SKDEMP
000300* ORIGINAL AUTHOR: K RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 K RAMIREZ       CREATED FOR THE WEEKLY SCHEDULING RUN
000900* 09/02/88 K RAMIREZ       ADDED DAYS-OFF GROUP, ORIGINAL LAYOUT
001000*                          ONLY CARRIED ROLES
001100* 06/14/93 ED ACKERMAN     ADDED WEEKLY-HOURS/DAYS-WORKED GROUP SO
001200*                          SKDSKED CAN CARRY ITS OWN BOOKKEEPING
001300*                          RIGHT ON THE EMPLOYEE RECORD
001400* 01/05/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS ON THIS
001500*                          MEMBER, NO CHANGE REQUIRED
001600* 07/22/04 T MERCADO       WIDENED RQ-ROLE TO MATCH ER-ROLE (15)
001700*                          AFTER THE "PRODUCE MGR" TRUNCATION
001800*                          INCIDENT ON THE FALL SCHEDULE
001900*===============================================================*
002000*    PARSED EMPLOYEE RECORD - ONE ROSTER ROW.  KEPT AS A
002100*    STAND-ALONE WORK AREA IN SKDDATA BEFORE THE ROW IS MOVED
002200*    CORRESPONDING INTO EMPLOYEE-TABLE (SEE SKDLINK).
002300*---------------------------------------------------------------*
002400 01  EMPLOYEE-RECORD.
002500     05  ER-NAME                     PIC X(20).
002600     05  ER-AVAIL-WINDOW.
002700         10  ER-AVAIL-START          PIC 9(02).
002800         10  ER-AVAIL-END            PIC 9(02).
002900     05  ER-MIN-HOURS                PIC 9(02).
003000     05  ER-MAX-HOURS                PIC 9(02).
003100     05  ER-ROLE-COUNT               PIC 9(01)  COMP.
003200     05  ER-ROLE-ENTRY OCCURS 5 TIMES.
003300         10  ER-ROLE                 PIC X(15).
003400     05  ER-DAYS-OFF-COUNT           PIC 9(01)  COMP.
003500     05  ER-DAYS-OFF-ENTRY OCCURS 7 TIMES.
003600         10  ER-DAYS-OFF             PIC X(09).
003700*    WEEKLY BOOKKEEPING - RESET TO ZERO/SPACE EACH RUN BY
003800*    SKDSKED PARAGRAPH 1200-INITIALIZE-SCHEDULE.
003900     05  ER-WEEKLY-HOURS             PIC 9(03).
004000     05  ER-DAYS-WORKED-COUNT        PIC 9(01)  COMP.
004100     05  ER-DAYS-WORKED-ENTRY OCCURS 7 TIMES.
004200         10  ER-DAYS-WORKED          PIC X(09).
004300     05  FILLER                      PIC X(05).
004400*===============================================================*
004500*    PARSED REQUIREMENTS RECORD - ONE REQUIREMENTS ROW (ONE
004600*    ROLE).  THE OPEN/CLOSE AND MIN/MAX-SHIFT PAIRS ARE CARRIED
004700*    ON EVERY ROW OF THE INPUT FILE; THE LAST ROW READ WINS, PER
004800*    THE BUSINESS RULE, SO THESE FIELDS ARE OVERLAID EACH TIME
004900*    SKDDATA PARSES A ROW - THEY ARE NOT PART OF THE ACCUMULATED
005000*    ROLE TABLE.
005100*---------------------------------------------------------------*
005200 01  REQMT-RECORD.
005300     05  RQ-ROLE                     PIC X(15).
005400     05  RQ-CRITICAL-MIN             PIC 9(02).
005500     05  RQ-SCHED-HOURS.
005600         10  RQ-OPEN-HOUR            PIC 9(02).
005700         10  RQ-CLOSE-HOUR           PIC 9(02).
005800     05  RQ-SHIFT-LENGTHS.
005900         10  RQ-MIN-SHIFT            PIC 9(02).
006000         10  RQ-MAX-SHIFT            PIC 9(02).
006100     05  FILLER                      PIC X(05).
