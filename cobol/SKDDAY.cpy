000100*===============================================================*
000200* COPY MEMBER:     SKDDAY
000300* ORIGINAL AUTHOR: K RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/87 K RAMIREZ       CREATED - CANONICAL MONDAY..SUNDAY
000900*                          TABLE, SAME REDEFINES-A-FILLER-BLOCK
001000*                          TRICK AS THE STATE TABLE ON COV19USA
001100* 06/14/93 ED ACKERMAN     ADDED FLOATER-ROLE-NAME CONSTANT FOR
001200*                          THE TOP-UP PASS
001300* 01/05/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS ON THIS
001400*                          MEMBER, NO CHANGE REQUIRED
001500*===============================================================*
001600*    THE SEVEN DAYS OF THE WEEK, MONDAY-FIRST, IN THE FIXED
001700*    ORDER THE SOLVER AND THE TOP-UP PASS BOTH WALK.  BUILT AS A
001800*    BLOCK OF VALUE CLAUSES REDEFINED AS A TABLE SO A NEW HIRE
001900*    CAN READ THE NAMES DOWN THE PAGE INSTEAD OF ACROSS AN
002000*    OCCURS/VALUE CLAUSE.
002100*---------------------------------------------------------------*
002200 01  WS-DAY-NAME-CONSTANTS.
002300     05  FILLER                      PIC X(09) VALUE 'MONDAY'.
002400     05  FILLER                      PIC X(09) VALUE 'TUESDAY'.
002500     05  FILLER                      PIC X(09) VALUE 'WEDNESDAY'.
002600     05  FILLER                      PIC X(09) VALUE 'THURSDAY'.
002700     05  FILLER                      PIC X(09) VALUE 'FRIDAY'.
002800     05  FILLER                      PIC X(09) VALUE 'SATURDAY'.
002900     05  FILLER                      PIC X(09) VALUE 'SUNDAY'.
003000*---------------------------------------------------------------*
003100 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAME-CONSTANTS.
003200     05  WS-DAY-NAME OCCURS 7 TIMES  PIC X(09).
003300*---------------------------------------------------------------*
003400*    THE TOP-UP PASS NEVER CHECKS ROLE QUALIFICATION - ANY BODY
003500*    CAN BE A FLOATER - SO THE ROLE NAME IT STAMPS ON THE
003600*    ASSIGNMENT IS A FIXED LITERAL, NOT A LOOKUP.
003700*---------------------------------------------------------------*
003800 01  FLOATER-ROLE-NAME               PIC X(15) VALUE 'Floater'.
003900*---------------------------------------------------------------*
004000*    EDITED WORK FIELD FOR THE "H:00" / "HH:00" HOUR LABEL ON
004100*    THE SCHEDULE REPORT - ZERO SUPPRESSED SO 9 AM PRINTS "9:00"
004200*    NOT "09:00", MATCHING THE SAMPLE REPORT IN THE RUNBOOK.
004300*---------------------------------------------------------------*
004400 01  WS-HOUR-LABEL-EDIT              PIC Z9.
