000100*===============================================================*
000200* COPY MEMBER:     SKDLINK
000300* ORIGINAL AUTHOR: K RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 K RAMIREZ       CREATED - PARAMETER LIST BETWEEN
000900*                          SKDSKED AND SKDDATA
001000* 09/02/88 K RAMIREZ       ADDED ER-DAYS-OFF-ENTRY TO MATCH SKDEMP
001100* 06/14/93 ED ACKERMAN     RAISED TBL-EMPLOYEE MAX FROM 40 TO 60 -
001200*                          WEEKEND-ONLY STORE (STORE 44) BLEW THE
001300*                          OLD LIMIT DURING HOLIDAY HIRING
001400* 01/05/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS ON THIS
001500*                          MEMBER, NO CHANGE REQUIRED
001600* 07/22/04 T MERCADO       WIDENED RQ-ROLE TO 15 (SEE SKDEMP LOG)
001700* 11/30/11 L WU            ADDED EMPLOYEE-LOAD-STATUS/REQMT-LOAD-
001800*                          STATUS SO SKDSKED CAN TELL A MISSING
001900*                          FILE FROM AN EMPTY ONE
002000*===============================================================*
002100*    PARAMETER LIST PASSED FROM SKDSKED TO SKDDATA ON THE CALL
002200*    THAT LOADS THE ROSTER AND REQUIREMENTS FILES.  COPIED INTO
002300*    THE LINKAGE SECTION OF SKDDATA AND INTO THE WORKING-STORAGE
002400*    SECTION OF SKDSKED (THE CALLER OWNS THE STORAGE).
002500*---------------------------------------------------------------*
002600 01  EMPLOYEE-COUNT                  PIC 9(03)  COMP.
002700*---------------------------------------------------------------*
002800 01  EMPLOYEE-LOAD-STATUS            PIC X(01).
002900     88  EMPLOYEE-LOAD-OK                       VALUE 'Y'.
003000     88  EMPLOYEE-LOAD-FAILED                   VALUE 'N'.
003100*---------------------------------------------------------------*
003200 01  EMPLOYEE-TABLE.
003300     05  TBL-EMPLOYEE OCCURS 1 TO 60 TIMES
003400             DEPENDING ON EMPLOYEE-COUNT.
003500         10  ER-NAME                 PIC X(20).
003600         10  ER-AVAIL-START          PIC 9(02).
003700         10  ER-AVAIL-END            PIC 9(02).
003800         10  ER-MIN-HOURS            PIC 9(02).
003900         10  ER-MAX-HOURS            PIC 9(02).
004000         10  ER-ROLE-COUNT           PIC 9(01)  COMP.
004100         10  ER-ROLE-ENTRY OCCURS 5 TIMES.
004200             15  ER-ROLE             PIC X(15).
004300         10  ER-DAYS-OFF-COUNT       PIC 9(01)  COMP.
004400         10  ER-DAYS-OFF-ENTRY OCCURS 7 TIMES.
004500             15  ER-DAYS-OFF         PIC X(09).
004600         10  ER-WEEKLY-HOURS         PIC 9(03).
004700         10  ER-DAYS-WORKED-COUNT    PIC 9(01)  COMP.
004800         10  ER-DAYS-WORKED-ENTRY OCCURS 7 TIMES.
004900             15  ER-DAYS-WORKED      PIC X(09).
005000         10  FILLER                  PIC X(05).
005100*---------------------------------------------------------------*
005200 01  REQMT-LOAD-STATUS               PIC X(01).
005300     88  REQMT-LOAD-OK                          VALUE 'Y'.
005400     88  REQMT-LOAD-FAILED                      VALUE 'N'.
005500*---------------------------------------------------------------*
005600 01  REQMT-OPEN-HOUR                 PIC 9(02).
005700 01  REQMT-CLOSE-HOUR                PIC 9(02).
005800 01  REQMT-MIN-SHIFT                 PIC 9(02).
005900 01  REQMT-MAX-SHIFT                 PIC 9(02).
006000*---------------------------------------------------------------*
006100 01  REQMT-ROLE-COUNT                PIC 9(02)  COMP.
006200 01  REQMT-ROLE-TABLE.
006300     05  TBL-ROLE-REQMT OCCURS 1 TO 10 TIMES
006400             DEPENDING ON REQMT-ROLE-COUNT.
006500         10  RQ-ROLE                 PIC X(15).
006600         10  RQ-CRITICAL-MIN         PIC 9(02).
006700         10  FILLER                  PIC X(05).
