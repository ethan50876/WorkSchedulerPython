000100*===============================================================*
000200* PROGRAM NAME:    SKDSKED
000300* ORIGINAL AUTHOR: K RAMIREZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 K RAMIREZ       CREATED - MAIN DRIVER FOR THE WEEKLY
000900*                          SHIFT SCHEDULING RUN.  CALLS SKDDATA
001000*                          FOR THE ROSTER AND REQUIREMENTS, THEN
001100*                          BACKTRACKS ITS WAY TO A FEASIBLE WEEK
001200* 03/04/22 L WU            CANDIDATE PRE-FILTER NOW SKIPS DAYS-
001300*                          OFF UP FRONT INSTEAD OF ONLY CATCHING
001400*                          THEM LATER IN 4360 - CUTS DOWN ON
001500*                          WASTED TRIAL ASSIGNMENTS ON A BUSY
001600*                          ROSTER.  ALSO PADDED WS-SWAP-HOLD
001700*                          WITH ITS MISSING FILLER BYTE
001800* 09/02/88 K RAMIREZ       DAYS-OFF NOW HONORED IN THE SEARCH -
001900*                          ROSTER GAINED THE SIXTH COLUMN
002000* 06/14/93 ED ACKERMAN     ADDED THE EXTRA-SHIFT ("FLOATER") TOP-
002100*                          UP PASS AFTER THE MAIN SOLVER SO
002200*                          PART-TIMERS CAN REACH THEIR MINIMUM
002300* 02/18/94 ED ACKERMAN     SOLVER STACK RAISED TO 500 FRAMES -
002400*                          THE 44-EMPLOYEE HOLIDAY ROSTER RAN THE
002500*                          OLD 200-FRAME STACK OUT ON A FRIDAY
002600* 01/05/99 ED ACKERMAN     Y2K REVIEW - NO DATE FIELDS READ OR
002700*                          WRITTEN BY THIS PROGRAM, NO CHANGE
002800*                          REQUIRED
002900* 07/22/04 T MERCADO       REQUIREMENTS NOW CARRY OPEN/CLOSE AND
003000*                          SHIFT LENGTHS ON EVERY ROW - SEE THE
003100*                          MATCHING CHANGE IN SKDDATA
003200* 11/30/11 L WU            SKDSKED NOW CHECKS THE LOAD-STATUS
003300*                          FLAGS BACK FROM SKDDATA AND KEEPS
003400*                          RUNNING WITH AN EMPTY ROSTER OR NO
003500*                          REQUIREMENTS RATHER THAN ABENDING
003600* 08/14/18 T MERCADO       SCHEDULE REPORT FILE NAME IS NOW BUILT
003700*                          FROM THE CONTROL CARD INSTEAD OF BEING
003800*                          A FIXED DD - SCHEDULING RUNS SEVERAL
003900*                          ROSTER/REQUIREMENTS PAIRS A WEEK NOW
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  SKDSKED.
004300 AUTHOR.        K RAMIREZ.
004400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004500 DATE-WRITTEN.  03/11/87.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800*===============================================================*
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200*---------------------------------------------------------------*
005300 SOURCE-COMPUTER. IBM-3081.
005400*---------------------------------------------------------------*
005500 OBJECT-COMPUTER. IBM-3081.
005600*---------------------------------------------------------------*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT DEBUG-LOG-FILE ASSIGN TO DEBUGLG
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS  IS DEBUGLG-STATUS.
006600*
006700*    SCHEDULE-REPORT-FILE'S NAME IS DATA-DEPENDENT - BUILT AT
006800*    1000-READ-CONTROL-CARD FROM THE TWO INPUT FILE STEMS - SO
006900*    IT IS ASSIGNED TO A WORKING-STORAGE DATA NAME RATHER THAN A
007000*    FIXED DD, PER THE SCHEDULING COMMITTEE'S NAMING RULE.
007100*
007200     SELECT SCHEDULE-REPORT-FILE ASSIGN TO WS-SCHEDULE-FILE-NAME
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS  IS SKDRPT-STATUS.
007500*===============================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*---------------------------------------------------------------*
007900 FD  DEBUG-LOG-FILE.
008000*     RECORDING MODE IS F
008100*     LABEL RECORDS ARE STANDARD
008200*     DATA RECORD IS DEBUG-LOG-LINE
008300*     RECORD CONTAINS 132 CHARACTERS.
008400 01  DEBUG-LOG-LINE                  PIC X(132).
008500*---------------------------------------------------------------*
008600 FD  SCHEDULE-REPORT-FILE.
008700*     RECORDING MODE IS F
008800*     LABEL RECORDS ARE STANDARD
008900*     DATA RECORD IS SCHEDULE-REPORT-LINE
009000*     RECORD CONTAINS 200 CHARACTERS.
009100 01  SCHEDULE-REPORT-LINE             PIC X(200).
009200*===============================================================*
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------------*
009500*    CANONICAL DAY TABLE, FLOATER CONSTANT, HOUR-LABEL EDIT.
009600*---------------------------------------------------------------*
009700     COPY SKDDAY.
009800*---------------------------------------------------------------*
009900*    PARAMETER LIST TO SKDDATA - SKDSKED OWNS THE STORAGE, THE
010000*    CALLED PROGRAM SEES THE SAME LAYOUT IN ITS LINKAGE SECTION.
010100*---------------------------------------------------------------*
010200     COPY SKDLINK.
010300*---------------------------------------------------------------*
010400 01  WS-SWITCHES-MISC-FIELDS.
010500     05  DEBUGLG-STATUS              PIC X(02).
010600         88  DEBUGLG-OK                          VALUE '00'.
010700     05  SKDRPT-STATUS               PIC X(02).
010800         88  SKDRPT-OK                            VALUE '00'.
010900     05  FILLER                      PIC X(01).
011000*---------------------------------------------------------------*
011100*    CONTROL CARD - THE STEM OF THE ROSTER FILE NAME AND THE
011200*    STEM OF THE REQUIREMENTS FILE NAME, USED ONLY TO BUILD THE
011300*    SCHEDULE REPORT'S OUTPUT FILE NAME.  THE ACTUAL EMPROST AND
011400*    REQINPT DD'S ARE MAPPED BY THE JCL, NOT BY THIS CARD.
011500*---------------------------------------------------------------*
011600 01  WS-CONTROL-CARD.
011700     05  CC-EMPLOYEE-STEM            PIC X(08).
011800     05  CC-REQMT-STEM               PIC X(08).
011900     05  FILLER                      PIC X(04).
012000 01  WS-CONTROL-CARD-FLAT REDEFINES WS-CONTROL-CARD
012100                                     PIC X(20).
012200*---------------------------------------------------------------*
012300 01  WS-SCHEDULE-FILE-NAME           PIC X(60).
012400*---------------------------------------------------------------*
012500*    THE WEEK'S SCHEDULE - SEVEN DAYS, TWENTY-FOUR CLOCK HOURS,
012600*    UP TO TWENTY BODIES ON THE FLOOR IN ANY ONE HOUR.  SUBSCRIPT
012700*    ONE IS THE DAY (1=MONDAY.. 7=SUNDAY, SAME AS WS-DAY-NAME);
012800*    SUBSCRIPT TWO IS THE CLOCK HOUR PLUS ONE (HOUR 0 LIVES IN
012900*    SLOT 1, HOUR 23 LIVES IN SLOT 24) SO THERE IS NO ZERO
013000*    SUBSCRIPT TO GUARD AGAINST.
013100*---------------------------------------------------------------*
013200 01  SCHEDULE-TABLE.
013300     05  SKED-DAY-ENTRY OCCURS 7 TIMES.
013400         10  SKED-HOUR-ENTRY OCCURS 24 TIMES.
013500             15  SKED-OCCUPANT-COUNT PIC 9(02)  COMP.
013600             15  SKED-OCCUPANT-ENTRY OCCURS 20 TIMES.
013700                 20  SKED-OCC-ROLE   PIC X(15).
013800                 20  SKED-OCC-EMP-NAME PIC X(20).
013900     05  FILLER                      PIC X(01).
014000*---------------------------------------------------------------*
014100*    BACKTRACKING SOLVER'S PUSH-DOWN STACK.  ONE FRAME PER
014200*    STAFFING SHORTFALL THE SCAN FOUND.  RESOLVING A SHORTFALL
014300*    ADVANCES TO THE NEXT ONE (SAME DAY) OR THE NEXT DAY; RUNNING
014400*    OUT OF CANDIDATES POPS THE FRAME AND MAKES THE ONE BELOW IT
014500*    TRY ITS NEXT COMBINATION - THIS SYSTEM HAS NO RECURSIVE
014600*    PROGRAM-ID, SO THE STACK IS CARRIED BY HAND.
014700*---------------------------------------------------------------*
014800 01  SOLVER-STACK.
014900     05  SOLVER-STACK-ENTRY OCCURS 500 TIMES.
015000         10  SF-DAY                  PIC 9(01)  COMP.
015100         10  SF-HOUR                 PIC 9(02)  COMP.
015200         10  SF-ROLE-INDEX           PIC 9(02)  COMP.
015300         10  SF-CAND-INDEX           PIC 9(03)  COMP.
015400         10  SF-LENGTH               PIC 9(02)  COMP.
015500         10  SF-ASSIGN-SW            PIC X(01).
015600             88  SF-HAS-ASSIGNMENT                VALUE 'Y'.
015700             88  SF-NO-ASSIGNMENT                 VALUE 'N'.
015800         10  SF-ASSIGNED-CAND        PIC 9(03)  COMP.
015900         10  SF-ASSIGNED-LENGTH      PIC 9(02)  COMP.
016000     05  FILLER                      PIC X(01).
016100 77  WS-STACK-TOP                    PIC 9(03)  COMP VALUE ZERO.
016200*---------------------------------------------------------------*
016300 01  WS-SOLVER-CONTROL-FIELDS.
016400     05  WS-CURRENT-DAY              PIC 9(01)  COMP.
016500     05  WS-VALIDATE-DAY             PIC 9(01)  COMP.
016600     05  WS-SCAN-DAY                 PIC 9(01)  COMP.
016700     05  WS-NUM-OPERATING-HOURS      PIC 9(02)  COMP.
016800     05  WS-SOLVER-MODE-SW           PIC X(01).
016900         88  WS-SOLVER-MODE-SCAN                 VALUE 'S'.
017000         88  WS-SOLVER-MODE-TRY                  VALUE 'T'.
017100     05  WS-OVERALL-RESULT-SW        PIC X(01).
017200         88  WS-SOLVER-PENDING                   VALUE 'P'.
017300         88  WS-SOLVER-SUCCESS                   VALUE 'S'.
017400         88  WS-SOLVER-FAILURE                   VALUE 'F'.
017500     05  WS-ALL-VALID-SW             PIC X(01).
017600         88  WS-ALL-DAYS-VALID                   VALUE 'Y'.
017700         88  WS-ALL-DAYS-INVALID                 VALUE 'N'.
017800     05  WS-DAY-VALID-SW             PIC X(01).
017900         88  WS-DAY-VALID                        VALUE 'Y'.
018000         88  WS-DAY-INVALID                       VALUE 'N'.
018100     05  WS-TRY-OUTCOME-SW           PIC X(01).
018200         88  WS-TRY-FOUND                        VALUE 'F'.
018300         88  WS-TRY-EXHAUSTED                    VALUE 'X'.
018400         88  WS-TRY-SEARCHING                    VALUE 'S'.
018500     05  FILLER                      PIC X(01).
018600*---------------------------------------------------------------*
018700 01  WS-SHORTFALL-FIELDS.
018800     05  WS-SHORTFALL-SW             PIC X(01).
018900         88  WS-SHORTFALL-FOUND                  VALUE 'Y'.
019000         88  WS-NO-SHORTFALL                      VALUE 'N'.
019100     05  WS-SHORTFALL-HOUR           PIC 9(02)  COMP.
019200     05  WS-SHORTFALL-ROLE-INDEX     PIC 9(02)  COMP.
019300     05  FILLER                      PIC X(01).
019400*---------------------------------------------------------------*
019500 01  WS-CANDIDATE-FIELDS.
019600     05  WS-CAND-EMP-INDEX           PIC 9(03)  COMP.
019700     05  WS-CAND-DAY                 PIC 9(01)  COMP.
019800     05  WS-CAND-HOUR                PIC 9(02)  COMP.
019900     05  WS-CAND-LENGTH              PIC 9(02)  COMP.
020000     05  WS-CAND-ROLE-INDEX          PIC 9(02)  COMP.
020100     05  WS-CAND-ROLE-NAME           PIC X(15).
020200     05  WS-CAND-QUALIFIED-SW        PIC X(01).
020300         88  WS-CAND-IS-QUALIFIED                VALUE 'Y'.
020400         88  WS-CAND-NOT-QUALIFIED               VALUE 'N'.
020500     05  WS-ASSIGN-VALID-SW          PIC X(01).
020600         88  WS-ASSIGNMENT-VALID                 VALUE 'Y'.
020700         88  WS-ASSIGNMENT-INVALID               VALUE 'N'.
020800     05  WS-FOUND-MATCH-SW           PIC X(01).
020900         88  WS-FOUND-MATCH                      VALUE 'Y'.
021000         88  WS-NO-MATCH-FOUND                   VALUE 'N'.
021100     05  WS-REJECT-REASON            PIC X(28).
021200     05  FILLER                      PIC X(01).
021300*---------------------------------------------------------------*
021400 77  WS-SUB-1                        PIC 9(03)  COMP.
021500 77  WS-SUB-2                        PIC 9(03)  COMP.
021600 77  WS-HOUR-SUB                     PIC 9(02)  COMP.
021700 77  WS-NEW-OCC-SUB                  PIC 9(02)  COMP.
021800 77  WS-REMOVE-INDEX                 PIC 9(03)  COMP.
021900 77  WS-ROLE-COUNT-AT-HOUR           PIC 9(02)  COMP.
022000 77  WS-SORT-PASS                    PIC 9(01)  COMP.
022100 77  WS-DAY-TOTAL-FILLED             PIC 9(05)  COMP.
022200 77  WS-EDIT-2                       PIC Z9.
022300 77  WS-EDIT-3                       PIC Z9.
022400 77  WS-HOUR-LABEL-TEXT              PIC X(02).
022500 77  WS-TRACE-POINTER                PIC 9(03)  COMP.
022600 77  WS-TRACE-OCC-SUB                PIC 9(02)  COMP.
022700 77  WS-TRACE-OCC-HOUR               PIC 9(02)  COMP.
022800*---------------------------------------------------------------*
022900*    STAFFING SCORE PER DAY - USED ONLY BY THE TOP-UP PASS TO
023000*    WALK THE LEAST-STAFFED DAYS FIRST.  COMPUTED ONCE, NOT
023100*    RESORTED AS THE PASS GIVES OUT EXTRA SHIFTS.
023200*---------------------------------------------------------------*
023300 01  WS-DAY-SCORE-TABLE.
023400     05  WS-DAY-SCORE-ENTRY OCCURS 7 TIMES.
023500         10  DS-DAY-INDEX            PIC 9(01)  COMP.
023600         10  DS-FILLED-COUNT         PIC 9(05)  COMP.
023700     05  FILLER                      PIC X(01).
023800 01  WS-DAY-SCORE-FLAT REDEFINES WS-DAY-SCORE-TABLE
023900                                     PIC X(22).
024000 01  WS-SWAP-HOLD.
024100     05  SWAP-DAY-INDEX              PIC 9(01)  COMP.
024200     05  SWAP-FILLED-COUNT           PIC 9(05)  COMP.
024300     05  FILLER                      PIC X(01).
024400*---------------------------------------------------------------*
024500 01  WS-TOPUP-FIELDS.
024600     05  WS-TOPUP-EMP-INDEX          PIC 9(03)  COMP.
024700     05  WS-TOPUP-DAY-SUB            PIC 9(01)  COMP.
024800     05  WS-TOPUP-DAY-INDEX          PIC 9(01)  COMP.
024900     05  WS-TOPUP-NEEDED             PIC S9(03) COMP.
025000     05  WS-TOPUP-HOUR               PIC 9(02)  COMP.
025100     05  WS-TOPUP-DONE-SW            PIC X(01).
025200         88  WS-TOPUP-DONE                       VALUE 'Y'.
025300         88  WS-TOPUP-NOT-DONE                   VALUE 'N'.
025400     05  WS-TOPUP-FOUND-SW           PIC X(01).
025500         88  WS-TOPUP-HOUR-FOUND                 VALUE 'Y'.
025600         88  WS-TOPUP-HOUR-NOT-FOUND             VALUE 'N'.
025700     05  FILLER                      PIC X(01).
025800*---------------------------------------------------------------*
025900*    REPORT PRINT-LINE WORK AREA.  THE PREFIX/BODY REDEFINES
026000*    LETS THE HOUR-LABEL AND THE COMMA-SEPARATED OCCUPANT LIST
026100*    BE BUILT AND INSPECTED AS TWO PIECES WHEN THAT IS HANDIER
026200*    THAN WALKING THE WHOLE 200 BYTES.
026300*---------------------------------------------------------------*
026400 01  WS-REPORT-FIELDS.
026500     05  WS-SCHEDULE-PRINT-LINE      PIC X(200).
026600     05  WS-PRINT-POINTER            PIC 9(03)  COMP.
026700     05  WS-PRINT-OCC-SUB            PIC 9(02)  COMP.
026800     05  FILLER                      PIC X(01).
026900 01  WS-PRINT-LINE-PARTS REDEFINES WS-REPORT-FIELDS.
027000     05  WS-PRINT-PREFIX             PIC X(10).
027100     05  WS-PRINT-BODY               PIC X(190).
027200     05  FILLER                      PIC X(04).
027300*---------------------------------------------------------------*
027400 01  WS-DEBUG-LINE-AREA              PIC X(132).
027500*===============================================================*
027600 PROCEDURE DIVISION.
027700*---------------------------------------------------------------*
027800 0000-MAIN-PARAGRAPH.                                             KR870311
027900*---------------------------------------------------------------*
028000     PERFORM 1000-READ-CONTROL-CARD.
028100     PERFORM 1100-OPEN-REPORT-FILES.
028200     PERFORM 1200-INITIALIZE-SCHEDULE.
028300     PERFORM 1300-BUILD-DAY-AND-HOUR-LISTS.
028400     PERFORM 4000-RUN-BACKTRACKING-SOLVER.
028500     IF WS-SOLVER-SUCCESS
028600         PERFORM 5000-RUN-TOPUP-PASS
028700         PERFORM 6000-WRITE-SCHEDULE-REPORT
028800             THRU 6000-EXIT-REPORT-WRITER
028900         DISPLAY 'SKDSKED: SCHEDULE BUILT SUCCESSFULLY'
029000     ELSE
029100         DISPLAY 'SKDSKED: NO FEASIBLE SCHEDULE FOR THIS ROSTER '
029200             'AND THESE REQUIREMENTS - NO REPORT WRITTEN'
029300     END-IF.
029400     CLOSE DEBUG-LOG-FILE.
029500     GOBACK.
029600*---------------------------------------------------------------*
029700 1000-READ-CONTROL-CARD.                                          KR870311
029800*---------------------------------------------------------------*
029900     MOVE SPACES                     TO WS-CONTROL-CARD.
030000     ACCEPT WS-CONTROL-CARD.
030100     IF WS-CONTROL-CARD-FLAT = SPACES
030200         DISPLAY 'SKDSKED: NO CONTROL CARD SUPPLIED - USING '
030300             'DEFAULT FILE STEM NAMES'
030400         MOVE 'ROSTER'                TO CC-EMPLOYEE-STEM
030500         MOVE 'REQMTS'                TO CC-REQMT-STEM
030600     END-IF.
030700     PERFORM 1040-BUILD-SCHEDULE-FILE-NAME.
030800*---------------------------------------------------------------*
030900 1040-BUILD-SCHEDULE-FILE-NAME.                                   TM180814
031000*---------------------------------------------------------------*
031100     MOVE SPACES                     TO WS-SCHEDULE-FILE-NAME.
031200     STRING 'OUTPUT/'                 DELIMITED BY SIZE
031300            CC-EMPLOYEE-STEM          DELIMITED BY SPACE
031400            '_'                       DELIMITED BY SIZE
031500            CC-REQMT-STEM             DELIMITED BY SPACE
031600            '_SCHEDULE.CSV'           DELIMITED BY SIZE
031700         INTO WS-SCHEDULE-FILE-NAME
031800     END-STRING.
031900*---------------------------------------------------------------*
032000 1100-OPEN-REPORT-FILES.                                          KR870311
032100*---------------------------------------------------------------*
032200     OPEN OUTPUT DEBUG-LOG-FILE.
032300     IF NOT DEBUGLG-OK
032400         DISPLAY 'SKDSKED: UNABLE TO OPEN THE DEBUG LOG - '
032500             'CONTINUING WITHOUT TRACE OUTPUT'
032600     END-IF.
032700*---------------------------------------------------------------*
032800 1200-INITIALIZE-SCHEDULE.                                        KR870311
032900*---------------------------------------------------------------*
033000     INITIALIZE SCHEDULE-TABLE.
033100     CALL 'SKDDATA' USING EMPLOYEE-COUNT, EMPLOYEE-LOAD-STATUS,
033200         EMPLOYEE-TABLE, REQMT-LOAD-STATUS, REQMT-OPEN-HOUR,
033300         REQMT-CLOSE-HOUR, REQMT-MIN-SHIFT, REQMT-MAX-SHIFT,
033400         REQMT-ROLE-COUNT, REQMT-ROLE-TABLE.
033500     IF EMPLOYEE-LOAD-FAILED
033600         DISPLAY 'SKDSKED: EMPLOYEE ROSTER DID NOT LOAD - '
033700             'SCHEDULING WITH AN EMPTY ROSTER'
033800     END-IF.
033900     IF REQMT-LOAD-FAILED
034000         DISPLAY 'SKDSKED: STAFFING REQUIREMENTS DID NOT LOAD - '
034100             'NO CRITICAL MINIMUMS WILL BE ENFORCED'
034200     END-IF.
034300     PERFORM 1210-RESET-EMPLOYEE-BOOKKEEPING
034400         VARYING WS-SUB-1 FROM 1 BY 1
034500         UNTIL WS-SUB-1 > EMPLOYEE-COUNT.
034600*---------------------------------------------------------------*
034700 1210-RESET-EMPLOYEE-BOOKKEEPING.                                 KR870311
034800*---------------------------------------------------------------*
034900     MOVE 0 TO ER-WEEKLY-HOURS (WS-SUB-1)
035000               ER-DAYS-WORKED-COUNT (WS-SUB-1).
035100*---------------------------------------------------------------*
035200 1300-BUILD-DAY-AND-HOUR-LISTS.                                   KR870311
035300*---------------------------------------------------------------*
035400*    THE DAY LIST IS ALWAYS MONDAY..SUNDAY (SEE SKDDAY) - THIS
035500*    PARAGRAPH ONLY SIZES THE OPERATING WINDOW THE SOLVER AND
035600*    THE REPORT WRITER BOTH WALK.
035700*---------------------------------------------------------------*
035800     COMPUTE WS-NUM-OPERATING-HOURS =
035900         REQMT-CLOSE-HOUR - REQMT-OPEN-HOUR.
036000     IF WS-NUM-OPERATING-HOURS < 0
036100         MOVE 0                       TO WS-NUM-OPERATING-HOURS
036200     END-IF.
036300     DISPLAY 'SKDSKED: OPERATING WINDOW ' REQMT-OPEN-HOUR '-'
036400         REQMT-CLOSE-HOUR ', ' WS-NUM-OPERATING-HOURS
036500         ' HOURS PER DAY'.
036600*===============================================================*
036700*    BACKTRACKING SOLVER.  4020-SCAN-STEP LOOKS FOR THE FIRST
036800*    HOUR/ROLE COMBINATION ON THE CURRENT DAY THAT HAS NOT MET
036900*    ITS CRITICAL MINIMUM; 4300-TRY-NEXT-COMBINATION SEARCHES
037000*    CANDIDATES AND SHIFT LENGTHS FOR ONE THAT PASSES
037100*    4360-IS-VALID-ASSIGNMENT.  A DAY WITH NO SHORTFALL LEFT ON
037200*    IT ADVANCES TO THE NEXT DAY; A SHORTFALL WITH NO CANDIDATE
037300*    LEFT TO TRY POPS ITS STACK FRAME AND MAKES THE FRAME BELOW
037400*    IT TRY ITS OWN NEXT COMBINATION.
037500*===============================================================*
037600 4000-RUN-BACKTRACKING-SOLVER.                                    KR870311
037700*---------------------------------------------------------------*
037800     MOVE 1                          TO WS-CURRENT-DAY.
037900     MOVE 0                          TO WS-STACK-TOP.
038000     SET WS-SOLVER-MODE-SCAN         TO TRUE.
038100     SET WS-SOLVER-PENDING           TO TRUE.
038200     PERFORM 4010-SOLVER-STEP UNTIL NOT WS-SOLVER-PENDING.
038300     IF WS-SOLVER-SUCCESS
038400         MOVE 'SOLVER: FEASIBLE SCHEDULE FOUND'
038500             TO WS-DEBUG-LINE-AREA
038600     ELSE
038700         MOVE 'SOLVER: NO FEASIBLE SCHEDULE EXISTS FOR THIS '
038800             'ROSTER AND THESE REQUIREMENTS'
038900             TO WS-DEBUG-LINE-AREA
039000     END-IF.
039100     PERFORM 7000-TRACE.
039200*---------------------------------------------------------------*
039300 4010-SOLVER-STEP.                                                KR870311
039400*---------------------------------------------------------------*
039500     EVALUATE TRUE
039600         WHEN WS-SOLVER-MODE-SCAN
039700             PERFORM 4020-SCAN-STEP
039800         WHEN WS-SOLVER-MODE-TRY
039900             PERFORM 4300-TRY-NEXT-COMBINATION
040000     END-EVALUATE.
040100*---------------------------------------------------------------*
040200 4020-SCAN-STEP.                                                  KR870311
040300*---------------------------------------------------------------*
040400     IF WS-CURRENT-DAY > 7
040500         PERFORM 4720-VALIDATE-ALL-DAYS
040600         IF WS-ALL-DAYS-VALID
040700             SET WS-SOLVER-SUCCESS TO TRUE
040800         ELSE
040900             PERFORM 4600-BACKTRACK-INTO-TOP-FRAME
041000         END-IF
041100     ELSE
041200         MOVE WS-CURRENT-DAY          TO WS-SCAN-DAY
041300         PERFORM 4100-FIND-NEXT-SHORTFALL
041400         IF WS-NO-SHORTFALL
041500             MOVE WS-CURRENT-DAY      TO WS-VALIDATE-DAY
041600             PERFORM 4700-VALIDATE-CURRENT-DAY
041700             IF WS-DAY-VALID
041800                 ADD 1 TO WS-CURRENT-DAY
041900             ELSE
042000                 PERFORM 4600-BACKTRACK-INTO-TOP-FRAME
042100             END-IF
042200         ELSE
042300             PERFORM 4200-PUSH-SHORTFALL-FRAME
042400             SET WS-SOLVER-MODE-TRY   TO TRUE
042500         END-IF
042600     END-IF.
042700*---------------------------------------------------------------*
042800 4100-FIND-NEXT-SHORTFALL.                                        KR870311
042900*---------------------------------------------------------------*
043000*    WS-SCAN-DAY MUST BE SET BY THE CALLER.  DOUBLES AS THE
043100*    CRITICAL-MINIMUM VALIDATION CHECK - A DAY HAS NO SHORTFALL
043200*    IF AND ONLY IF IT PASSES VALIDATION - SEE 4700.
043300*---------------------------------------------------------------*
043400     SET WS-NO-SHORTFALL             TO TRUE.
043500     MOVE REQMT-OPEN-HOUR             TO WS-HOUR-SUB.
043600     PERFORM 4110-SCAN-ONE-HOUR
043700         UNTIL WS-HOUR-SUB >= REQMT-CLOSE-HOUR
043800             OR WS-SHORTFALL-FOUND.
043900*---------------------------------------------------------------*
044000 4110-SCAN-ONE-HOUR.                                              KR870311
044100*---------------------------------------------------------------*
044200     MOVE 1                          TO WS-SUB-1.
044300     PERFORM 4120-SCAN-ONE-ROLE
044400         UNTIL WS-SUB-1 > REQMT-ROLE-COUNT OR WS-SHORTFALL-FOUND.
044500     IF NOT WS-SHORTFALL-FOUND
044600         ADD 1 TO WS-HOUR-SUB
044700     END-IF.
044800*---------------------------------------------------------------*
044900 4120-SCAN-ONE-ROLE.                                              KR870311
045000*---------------------------------------------------------------*
045100     PERFORM 4330-COUNT-ROLE-AT-HOUR.
045200     IF WS-ROLE-COUNT-AT-HOUR < RQ-CRITICAL-MIN (WS-SUB-1)
045300         SET WS-SHORTFALL-FOUND       TO TRUE
045400         MOVE WS-HOUR-SUB             TO WS-SHORTFALL-HOUR
045500         MOVE WS-SUB-1                TO WS-SHORTFALL-ROLE-INDEX
045600         MOVE SPACES                  TO WS-DEBUG-LINE-AREA
045700         MOVE 1                       TO WS-TRACE-POINTER
045800         MOVE WS-SCAN-DAY             TO WS-EDIT-2
045900         MOVE WS-HOUR-SUB             TO WS-EDIT-3
046000         STRING 'SHORTFALL DAY '      DELIMITED BY SIZE
046100                WS-EDIT-2             DELIMITED BY SIZE
046200                ' HOUR '              DELIMITED BY SIZE
046300                WS-EDIT-3             DELIMITED BY SIZE
046400             INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
046500         END-STRING
046600         MOVE RQ-CRITICAL-MIN (WS-SUB-1) TO WS-EDIT-2
046700         MOVE WS-ROLE-COUNT-AT-HOUR   TO WS-EDIT-3
046800         STRING ' ROLE '              DELIMITED BY SIZE
046900                RQ-ROLE (WS-SUB-1)    DELIMITED BY SPACE
047000                ' NEED '              DELIMITED BY SIZE
047100                WS-EDIT-2             DELIMITED BY SIZE
047200                ' HAVE '              DELIMITED BY SIZE
047300                WS-EDIT-3             DELIMITED BY SIZE
047400             INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
047500         END-STRING
047600         PERFORM 7000-TRACE
047700     ELSE
047800         ADD 1 TO WS-SUB-1
047900     END-IF.
048000*---------------------------------------------------------------*
048100 4330-COUNT-ROLE-AT-HOUR.                                         KR870311
048200*---------------------------------------------------------------*
048300*    WS-SCAN-DAY, WS-HOUR-SUB (CLOCK HOUR, NOT A SLOT SUBSCRIPT
048400*    YET) AND WS-SUB-1 (ROLE INDEX) MUST BE SET BY THE CALLER.
048500*---------------------------------------------------------------*
048600     MOVE 0                          TO WS-ROLE-COUNT-AT-HOUR.
048700     COMPUTE WS-SUB-2 = WS-HOUR-SUB + 1.
048800     PERFORM 4331-COUNT-ONE-OCCUPANT
048900         VARYING WS-NEW-OCC-SUB FROM 1 BY 1
049000         UNTIL WS-NEW-OCC-SUB >
049100             SKED-OCCUPANT-COUNT (WS-SCAN-DAY, WS-SUB-2).
049200*---------------------------------------------------------------*
049300 4331-COUNT-ONE-OCCUPANT.                                         KR870311
049400*---------------------------------------------------------------*
049500     IF SKED-OCC-ROLE (WS-SCAN-DAY, WS-SUB-2, WS-NEW-OCC-SUB)
049600             = RQ-ROLE (WS-SUB-1)
049700         ADD 1 TO WS-ROLE-COUNT-AT-HOUR
049800     END-IF.
049900*---------------------------------------------------------------*
050000 4200-PUSH-SHORTFALL-FRAME.                                       KR870311
050100*---------------------------------------------------------------*
050200     ADD 1                           TO WS-STACK-TOP.
050300     MOVE WS-CURRENT-DAY             TO SF-DAY (WS-STACK-TOP).
050400     MOVE WS-SHORTFALL-HOUR          TO SF-HOUR (WS-STACK-TOP).
050500     MOVE WS-SHORTFALL-ROLE-INDEX
050600         TO SF-ROLE-INDEX (WS-STACK-TOP).
050700     MOVE 1
050800         TO SF-CAND-INDEX (WS-STACK-TOP).
050900     MOVE REQMT-MIN-SHIFT
051000         TO SF-LENGTH (WS-STACK-TOP).
051100     SET SF-NO-ASSIGNMENT (WS-STACK-TOP) TO TRUE.
051200*---------------------------------------------------------------*
051300 4300-TRY-NEXT-COMBINATION.                                       KR870311
051400*---------------------------------------------------------------*
051500     SET WS-TRY-SEARCHING            TO TRUE.
051600     PERFORM 4310-CHECK-ONE-CANDIDATE UNTIL NOT WS-TRY-SEARCHING.
051700     IF WS-TRY-FOUND
051800         MOVE SF-DAY (WS-STACK-TOP)   TO WS-CURRENT-DAY
051900         SET WS-SOLVER-MODE-SCAN      TO TRUE
052000     ELSE
052100         SUBTRACT 1 FROM WS-STACK-TOP
052200         PERFORM 4600-BACKTRACK-INTO-TOP-FRAME
052300     END-IF.
052400*---------------------------------------------------------------*
052500 4310-CHECK-ONE-CANDIDATE.                                        KR870311
052600*---------------------------------------------------------------*
052700*    TRIES THE COMBINATION CURRENTLY SITTING IN THE TOP FRAME.
052800*    A REJECTION ADVANCES THE LENGTH, THE CANDIDATE, OR BOTH,
052900*    AND LEAVES US SEARCHING; A CANDIDATE PAST THE END OF THE
053000*    ROSTER MEANS THE FRAME IS EXHAUSTED.
053100*---------------------------------------------------------------*
053200     IF SF-CAND-INDEX (WS-STACK-TOP) > EMPLOYEE-COUNT
053300         SET WS-TRY-EXHAUSTED         TO TRUE
053400     ELSE
053500         MOVE SF-CAND-INDEX (WS-STACK-TOP) TO WS-CAND-EMP-INDEX
053600         MOVE SF-ROLE-INDEX (WS-STACK-TOP) TO WS-CAND-ROLE-INDEX
053700         MOVE RQ-ROLE (WS-CAND-ROLE-INDEX) TO WS-CAND-ROLE-NAME
053800         PERFORM 4320-CHECK-ROLE-QUALIFIED
053900         IF WS-CAND-NOT-QUALIFIED
054000             PERFORM 4340-ADVANCE-CANDIDATE
054100         ELSE
054200             IF SF-LENGTH (WS-STACK-TOP) > REQMT-MAX-SHIFT
054300                 PERFORM 4340-ADVANCE-CANDIDATE
054400             ELSE
054500                 COMPUTE WS-SUB-1 = SF-HOUR (WS-STACK-TOP)
054600                     + SF-LENGTH (WS-STACK-TOP)
054700                 IF WS-SUB-1 > REQMT-CLOSE-HOUR
054800                     PERFORM 4350-ADVANCE-LENGTH
054900                 ELSE
055000                     MOVE SF-DAY (WS-STACK-TOP)  TO WS-CAND-DAY
055100                     MOVE SF-HOUR (WS-STACK-TOP) TO WS-CAND-HOUR
055200                     MOVE SF-LENGTH (WS-STACK-TOP)
055300                         TO WS-CAND-LENGTH
055400                     PERFORM 4360-IS-VALID-ASSIGNMENT
055500                     IF WS-ASSIGNMENT-VALID
055600                         MOVE SF-CAND-INDEX (WS-STACK-TOP)
055700                             TO SF-ASSIGNED-CAND (WS-STACK-TOP)
055800                         MOVE SF-LENGTH (WS-STACK-TOP)
055900                             TO SF-ASSIGNED-LENGTH (WS-STACK-TOP)
056000                         SET SF-HAS-ASSIGNMENT (WS-STACK-TOP)
056100                             TO TRUE
056200                         PERFORM 4400-APPLY-ASSIGNMENT
056300                         SET WS-TRY-FOUND TO TRUE
056400                     ELSE
056500                         PERFORM 4350-ADVANCE-LENGTH
056600                     END-IF
056700                 END-IF
056800             END-IF
056900         END-IF
057000     END-IF.
057100*---------------------------------------------------------------*
057200 4320-CHECK-ROLE-QUALIFIED.                                       LW220304
057300*---------------------------------------------------------------*
057400*    "QUALIFIED" COVERS BOTH GATES THE ROSTER SWEEP NEEDS UP
057500*    FRONT - RIGHT ROLE, AND NOT A DAY THIS BODY IS OFF - SO A
057600*    CANDIDATE WHO CANNOT WORK THE DAY IS NEVER EVEN OFFERED TO
057700*    4360.  4363 STILL CHECKS DAYS OFF AGAIN FOR ANY CANDIDATE
057800*    THAT DOES GET OFFERED - HARMLESS, SAME AS THE OPEN-HOUR
057900*    DOUBLE COVERAGE ON 4364.
058000*---------------------------------------------------------------*
058100     SET WS-CAND-NOT-QUALIFIED       TO TRUE.
058200     PERFORM 4321-CHECK-ONE-ROLE-ENTRY
058300         VARYING WS-SUB-1 FROM 1 BY 1
058400         UNTIL WS-SUB-1 > ER-ROLE-COUNT (WS-CAND-EMP-INDEX)
058500             OR WS-CAND-IS-QUALIFIED.
058600     IF WS-CAND-IS-QUALIFIED
058700         SET WS-NO-MATCH-FOUND        TO TRUE
058800         PERFORM 4366-CHECK-ONE-DAY-OFF
058900             VARYING WS-SUB-1 FROM 1 BY 1
059000             UNTIL WS-SUB-1 >
059100                 ER-DAYS-OFF-COUNT (WS-CAND-EMP-INDEX)
059200                 OR WS-FOUND-MATCH
059300         IF WS-FOUND-MATCH
059400             SET WS-CAND-NOT-QUALIFIED TO TRUE
059500         END-IF
059600     END-IF.
059700*---------------------------------------------------------------*
059800 4321-CHECK-ONE-ROLE-ENTRY.                                       KR870311
059900*---------------------------------------------------------------*
060000     IF ER-ROLE (WS-CAND-EMP-INDEX, WS-SUB-1) = WS-CAND-ROLE-NAME
060100         SET WS-CAND-IS-QUALIFIED    TO TRUE
060200     END-IF.
060300*---------------------------------------------------------------*
060400 4340-ADVANCE-CANDIDATE.                                          KR870311
060500*---------------------------------------------------------------*
060600     ADD 1 TO SF-CAND-INDEX (WS-STACK-TOP).
060700     MOVE REQMT-MIN-SHIFT            TO SF-LENGTH (WS-STACK-TOP).
060800*---------------------------------------------------------------*
060900 4350-ADVANCE-LENGTH.                                             KR870311
061000*---------------------------------------------------------------*
061100     ADD 1 TO SF-LENGTH (WS-STACK-TOP).
061200*---------------------------------------------------------------*
061300 4360-IS-VALID-ASSIGNMENT.                                        KR870311
061400*---------------------------------------------------------------*
061500*    THE FOUR RULES - MAX HOURS, ONE SHIFT A DAY, DAY OFF, AND
061600*    THE AVAILABILITY WINDOW.  ROLE IS NEVER CHECKED HERE - THE
061700*    SOLVER PRE-FILTERS ON ROLE ITSELF (4320); THE TOP-UP PASS
061800*    (5000) NEVER FILTERS ON ROLE AT ALL, ANY BODY CAN FLOAT.
061900*    ASSUMES WS-CAND-EMP-INDEX/DAY/HOUR/LENGTH ARE SET.
062000*---------------------------------------------------------------*
062100     SET WS-ASSIGNMENT-VALID         TO TRUE.
062200     PERFORM 4361-CHECK-MAX-HOURS.
062300     IF WS-ASSIGNMENT-VALID
062400         PERFORM 4362-CHECK-ONE-SHIFT-PER-DAY
062500     END-IF.
062600     IF WS-ASSIGNMENT-VALID
062700         PERFORM 4363-CHECK-DAY-OFF
062800     END-IF.
062900     IF WS-ASSIGNMENT-VALID
063000         PERFORM 4364-CHECK-TIME-WINDOW
063100     END-IF.
063200     IF WS-ASSIGNMENT-INVALID
063300         STRING 'REJECT '             DELIMITED BY SIZE
063400                ER-NAME (WS-CAND-EMP-INDEX) DELIMITED BY SPACE
063500                ' - '                 DELIMITED BY SIZE
063600                WS-REJECT-REASON      DELIMITED BY SPACE
063700             INTO WS-DEBUG-LINE-AREA
063800         END-STRING
063900         PERFORM 7000-TRACE
064000     END-IF.
064100*---------------------------------------------------------------*
064200 4361-CHECK-MAX-HOURS.                                            KR870311
064300*---------------------------------------------------------------*
064400     COMPUTE WS-SUB-2 = ER-WEEKLY-HOURS (WS-CAND-EMP-INDEX)
064500         + WS-CAND-LENGTH.
064600     IF WS-SUB-2 > ER-MAX-HOURS (WS-CAND-EMP-INDEX)
064700         SET WS-ASSIGNMENT-INVALID   TO TRUE
064800         MOVE 'OVER WEEKLY MAX HOURS' TO WS-REJECT-REASON
064900     END-IF.
065000*---------------------------------------------------------------*
065100 4362-CHECK-ONE-SHIFT-PER-DAY.                                    KR870311
065200*---------------------------------------------------------------*
065300     SET WS-NO-MATCH-FOUND           TO TRUE.
065400     PERFORM 4365-CHECK-ONE-DAY-WORKED
065500         VARYING WS-SUB-1 FROM 1 BY 1
065600         UNTIL WS-SUB-1 >
065700             ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX)
065800             OR WS-FOUND-MATCH.
065900     IF WS-FOUND-MATCH
066000         SET WS-ASSIGNMENT-INVALID   TO TRUE
066100         MOVE 'ALREADY WORKING THAT DAY' TO WS-REJECT-REASON
066200     END-IF.
066300*---------------------------------------------------------------*
066400 4365-CHECK-ONE-DAY-WORKED.                                       KR870311
066500*---------------------------------------------------------------*
066600     IF ER-DAYS-WORKED (WS-CAND-EMP-INDEX, WS-SUB-1)
066700             = WS-DAY-NAME (WS-CAND-DAY)
066800         SET WS-FOUND-MATCH          TO TRUE
066900     END-IF.
067000*---------------------------------------------------------------*
067100 4363-CHECK-DAY-OFF.                                              KR880902
067200*---------------------------------------------------------------*
067300     SET WS-NO-MATCH-FOUND           TO TRUE.
067400     PERFORM 4366-CHECK-ONE-DAY-OFF
067500         VARYING WS-SUB-1 FROM 1 BY 1
067600         UNTIL WS-SUB-1 >
067700             ER-DAYS-OFF-COUNT (WS-CAND-EMP-INDEX)
067800             OR WS-FOUND-MATCH.
067900     IF WS-FOUND-MATCH
068000         SET WS-ASSIGNMENT-INVALID   TO TRUE
068100         MOVE 'REQUESTED DAY OFF'    TO WS-REJECT-REASON
068200     END-IF.
068300*---------------------------------------------------------------*
068400 4366-CHECK-ONE-DAY-OFF.                                          KR880902
068500*---------------------------------------------------------------*
068600     IF ER-DAYS-OFF (WS-CAND-EMP-INDEX, WS-SUB-1)
068700             = WS-DAY-NAME (WS-CAND-DAY)
068800         SET WS-FOUND-MATCH          TO TRUE
068900     END-IF.
069000*---------------------------------------------------------------*
069100 4364-CHECK-TIME-WINDOW.                                          KR870311
069200*---------------------------------------------------------------*
069300*    OPEN-HOUR IS DELIBERATELY NOT CHECKED HERE - 4310 NEVER
069400*    OFFERS AN HOUR BEFORE REQMT-OPEN-HOUR AS A CANDIDATE, AND
069500*    5210'S TOP-UP LOOP HAS THE SAME GUARANTEE BUILT IN - SO
069600*    THERE IS NOTHING LEFT TO CHECK TWICE.  CLOSE-HOUR GETS NO
069700*    SUCH PASS AT EITHER CALLER - CHECK IT HERE INSTEAD.
069800*---------------------------------------------------------------*
069900     COMPUTE WS-SUB-2 = WS-CAND-HOUR + WS-CAND-LENGTH.
070000     IF WS-CAND-HOUR < ER-AVAIL-START (WS-CAND-EMP-INDEX)
070100         OR WS-SUB-2 > ER-AVAIL-END (WS-CAND-EMP-INDEX)
070200         OR WS-SUB-2 > REQMT-CLOSE-HOUR
070300         SET WS-ASSIGNMENT-INVALID   TO TRUE
070400         MOVE 'OUTSIDE AVAILABILITY WINDOW' TO WS-REJECT-REASON
070500     END-IF.
070600*---------------------------------------------------------------*
070700 4400-APPLY-ASSIGNMENT.                                           KR870311
070800*---------------------------------------------------------------*
070900*    ASSUMES WS-CAND-EMP-INDEX/DAY/HOUR/LENGTH/ROLE-NAME ARE
071000*    SET.  STAMPS EVERY HOUR OF THE SHIFT AND UPDATES THE
071100*    EMPLOYEE'S RUNNING WEEKLY-HOURS AND DAYS-WORKED LIST.
071200*---------------------------------------------------------------*
071300     PERFORM 4410-APPLY-ONE-HOUR
071400         VARYING WS-SUB-1 FROM WS-CAND-HOUR BY 1
071500         UNTIL WS-SUB-1 >= WS-CAND-HOUR + WS-CAND-LENGTH.
071600     ADD WS-CAND-LENGTH TO ER-WEEKLY-HOURS (WS-CAND-EMP-INDEX).
071700     ADD 1 TO ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX).
071800     MOVE WS-DAY-NAME (WS-CAND-DAY)
071900         TO ER-DAYS-WORKED (WS-CAND-EMP-INDEX,
072000             ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX)).
072100     MOVE SPACES                      TO WS-DEBUG-LINE-AREA.
072200     MOVE 1                           TO WS-TRACE-POINTER.
072300     MOVE WS-CAND-HOUR                TO WS-EDIT-2.
072400     STRING 'ASSIGNED '                DELIMITED BY SIZE
072500            ER-NAME (WS-CAND-EMP-INDEX) DELIMITED BY SPACE
072600            ' TO '                     DELIMITED BY SIZE
072700            WS-CAND-ROLE-NAME          DELIMITED BY SPACE
072800            ' AT HOUR '                DELIMITED BY SIZE
072900            WS-EDIT-2                  DELIMITED BY SIZE
073000         INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
073100     END-STRING.
073200     STRING ' - SLOT NOW HAS '         DELIMITED BY SIZE
073300         INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
073400     END-STRING.
073500     COMPUTE WS-TRACE-OCC-HOUR = WS-CAND-HOUR + 1.
073600     PERFORM 4420-APPEND-OCCUPANT-TO-TRACE
073700         VARYING WS-TRACE-OCC-SUB FROM 1 BY 1
073800         UNTIL WS-TRACE-OCC-SUB >
073900             SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-TRACE-OCC-HOUR).
074000     PERFORM 7000-TRACE.
074100*---------------------------------------------------------------*
074200 4410-APPLY-ONE-HOUR.                                             KR870311
074300*---------------------------------------------------------------*
074400     COMPUTE WS-HOUR-SUB = WS-SUB-1 + 1.
074500     ADD 1 TO SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-HOUR-SUB).
074600     MOVE SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-HOUR-SUB)
074700         TO WS-NEW-OCC-SUB.
074800     MOVE WS-CAND-ROLE-NAME
074900         TO SKED-OCC-ROLE (WS-CAND-DAY, WS-HOUR-SUB,
075000             WS-NEW-OCC-SUB).
075100     MOVE ER-NAME (WS-CAND-EMP-INDEX)
075200         TO SKED-OCC-EMP-NAME (WS-CAND-DAY, WS-HOUR-SUB,
075300             WS-NEW-OCC-SUB).
075400*---------------------------------------------------------------*
075500 4420-APPEND-OCCUPANT-TO-TRACE.                                   LW111130
075600*---------------------------------------------------------------*
075700*    APPENDS ONE OCCUPANT'S ROLE AND NAME TO THE ASSIGNMENT
075800*    TRACE LINE STARTED IN 4400, COMMA-SEPARATED AFTER THE
075900*    FIRST, THE SAME WAY 6120 BUILDS THE REPORT LINE.
076000*---------------------------------------------------------------*
076100     IF WS-TRACE-OCC-SUB > 1
076200         STRING ', '                   DELIMITED BY SIZE
076300             INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
076400         END-STRING
076500     END-IF.
076600     STRING '('                        DELIMITED BY SIZE
076700            SKED-OCC-ROLE (WS-CAND-DAY, WS-TRACE-OCC-HOUR,
076800                 WS-TRACE-OCC-SUB)     DELIMITED BY SPACE
076900            ') '                       DELIMITED BY SIZE
077000            SKED-OCC-EMP-NAME (WS-CAND-DAY, WS-TRACE-OCC-HOUR,
077100                 WS-TRACE-OCC-SUB)     DELIMITED BY SPACE
077200         INTO WS-DEBUG-LINE-AREA WITH POINTER WS-TRACE-POINTER
077300     END-STRING.
077400*---------------------------------------------------------------*
077500 4500-ROLLBACK-ASSIGNMENT.                                        KR870311
077600*---------------------------------------------------------------*
077700*    UNDOES THE ASSIGNMENT SITTING ON THE TOP FRAME - PULLS ITS
077800*    OWN PARAMETERS FROM THE FRAME RATHER THAN FROM WS-CAND-*,
077900*    WHICH MAY HAVE BEEN OVERWRITTEN BY A LATER, DEEPER TRY.
078000*---------------------------------------------------------------*
078100     MOVE SF-DAY (WS-STACK-TOP)       TO WS-CAND-DAY.
078200     MOVE SF-ASSIGNED-CAND (WS-STACK-TOP) TO WS-CAND-EMP-INDEX.
078300     MOVE SF-ROLE-INDEX (WS-STACK-TOP) TO WS-CAND-ROLE-INDEX.
078400     MOVE RQ-ROLE (WS-CAND-ROLE-INDEX) TO WS-CAND-ROLE-NAME.
078500     MOVE SF-HOUR (WS-STACK-TOP)       TO WS-CAND-HOUR.
078600     MOVE SF-ASSIGNED-LENGTH (WS-STACK-TOP) TO WS-CAND-LENGTH.
078700     PERFORM 4510-REMOVE-ONE-HOUR
078800         VARYING WS-SUB-1 FROM WS-CAND-HOUR BY 1
078900         UNTIL WS-SUB-1 >= WS-CAND-HOUR + WS-CAND-LENGTH.
079000     SUBTRACT WS-CAND-LENGTH FROM ER-WEEKLY-HOURS
079100         (WS-CAND-EMP-INDEX).
079200     PERFORM 4520-REMOVE-DAY-WORKED-ENTRY.
079300     SET SF-NO-ASSIGNMENT (WS-STACK-TOP) TO TRUE.
079400*---------------------------------------------------------------*
079500 4510-REMOVE-ONE-HOUR.                                            KR870311
079600*---------------------------------------------------------------*
079700     COMPUTE WS-HOUR-SUB = WS-SUB-1 + 1.
079800     SET WS-NO-MATCH-FOUND            TO TRUE.
079900     MOVE 0                           TO WS-REMOVE-INDEX.
080000     PERFORM 4511-FIND-OCCUPANT-TO-REMOVE
080100         VARYING WS-SUB-2 FROM 1 BY 1
080200         UNTIL WS-SUB-2 >
080300             SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-HOUR-SUB)
080400             OR WS-FOUND-MATCH.
080500     IF WS-FOUND-MATCH
080600         PERFORM 4512-SHIFT-ONE-OCCUPANT-DOWN
080700             VARYING WS-SUB-2 FROM WS-REMOVE-INDEX BY 1
080800             UNTIL WS-SUB-2 >=
080900                 SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-HOUR-SUB)
081000         SUBTRACT 1 FROM
081100             SKED-OCCUPANT-COUNT (WS-CAND-DAY, WS-HOUR-SUB)
081200     END-IF.
081300*---------------------------------------------------------------*
081400 4511-FIND-OCCUPANT-TO-REMOVE.                                    KR870311
081500*---------------------------------------------------------------*
081600     IF SKED-OCC-ROLE (WS-CAND-DAY, WS-HOUR-SUB, WS-SUB-2)
081700             = WS-CAND-ROLE-NAME
081800         AND SKED-OCC-EMP-NAME (WS-CAND-DAY, WS-HOUR-SUB,
081900             WS-SUB-2) = ER-NAME (WS-CAND-EMP-INDEX)
082000         SET WS-FOUND-MATCH          TO TRUE
082100         MOVE WS-SUB-2               TO WS-REMOVE-INDEX
082200     END-IF.
082300*---------------------------------------------------------------*
082400 4512-SHIFT-ONE-OCCUPANT-DOWN.                                    KR870311
082500*---------------------------------------------------------------*
082600     MOVE SKED-OCCUPANT-ENTRY (WS-CAND-DAY, WS-HOUR-SUB,
082700             WS-SUB-2 + 1)
082800         TO SKED-OCCUPANT-ENTRY (WS-CAND-DAY, WS-HOUR-SUB,
082900             WS-SUB-2).
083000*---------------------------------------------------------------*
083100 4520-REMOVE-DAY-WORKED-ENTRY.                                    KR870311
083200*---------------------------------------------------------------*
083300     SET WS-NO-MATCH-FOUND            TO TRUE.
083400     MOVE 0                           TO WS-REMOVE-INDEX.
083500     PERFORM 4521-FIND-DAY-WORKED-TO-REMOVE
083600         VARYING WS-SUB-2 FROM 1 BY 1
083700         UNTIL WS-SUB-2 >
083800             ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX)
083900             OR WS-FOUND-MATCH.
084000     IF WS-FOUND-MATCH
084100         PERFORM 4522-SHIFT-ONE-DAY-WORKED-DOWN
084200             VARYING WS-SUB-2 FROM WS-REMOVE-INDEX BY 1
084300             UNTIL WS-SUB-2 >=
084400                 ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX)
084500         SUBTRACT 1 FROM
084600             ER-DAYS-WORKED-COUNT (WS-CAND-EMP-INDEX)
084700     END-IF.
084800*---------------------------------------------------------------*
084900 4521-FIND-DAY-WORKED-TO-REMOVE.                                  KR870311
085000*---------------------------------------------------------------*
085100     IF ER-DAYS-WORKED (WS-CAND-EMP-INDEX, WS-SUB-2)
085200             = WS-DAY-NAME (WS-CAND-DAY)
085300         SET WS-FOUND-MATCH          TO TRUE
085400         MOVE WS-SUB-2               TO WS-REMOVE-INDEX
085500     END-IF.
085600*---------------------------------------------------------------*
085700 4522-SHIFT-ONE-DAY-WORKED-DOWN.                                  KR870311
085800*---------------------------------------------------------------*
085900     MOVE ER-DAYS-WORKED (WS-CAND-EMP-INDEX, WS-SUB-2 + 1)
086000         TO ER-DAYS-WORKED (WS-CAND-EMP-INDEX, WS-SUB-2).
086100*---------------------------------------------------------------*
086200 4600-BACKTRACK-INTO-TOP-FRAME.                                   KR870311
086300*---------------------------------------------------------------*
086400*    ROLLS BACK THE TOP FRAME'S ASSIGNMENT, IF IT HAS ONE, AND
086500*    MOVES IT PAST THE COMBINATION THAT JUST FAILED.  AN EMPTY
086600*    STACK MEANS THERE IS NOWHERE LEFT TO BACKTRACK TO.
086700*---------------------------------------------------------------*
086800     IF WS-STACK-TOP = 0
086900         SET WS-SOLVER-FAILURE       TO TRUE
087000         MOVE 'BACKTRACK - STACK EMPTY, NO FEASIBLE SCHEDULE'
087100             TO WS-DEBUG-LINE-AREA
087200         PERFORM 7000-TRACE
087300     ELSE
087400         IF SF-HAS-ASSIGNMENT (WS-STACK-TOP)
087500             PERFORM 4500-ROLLBACK-ASSIGNMENT
087600         END-IF
087700         ADD 1 TO SF-LENGTH (WS-STACK-TOP)
087800         SET WS-SOLVER-MODE-TRY      TO TRUE
087900         MOVE SF-DAY (WS-STACK-TOP)   TO WS-EDIT-2
088000         MOVE SF-HOUR (WS-STACK-TOP)  TO WS-EDIT-3
088100         STRING 'BACKTRACK DAY '      DELIMITED BY SIZE
088200                WS-EDIT-2             DELIMITED BY SIZE
088300                ' HOUR '              DELIMITED BY SIZE
088400                WS-EDIT-3             DELIMITED BY SIZE
088500                ' - RETRYING WITH NEXT LENGTH/CANDIDATE'
088600                                      DELIMITED BY SIZE
088700             INTO WS-DEBUG-LINE-AREA
088800         END-STRING
088900         PERFORM 7000-TRACE
089000     END-IF.
089100*---------------------------------------------------------------*
089200 4700-VALIDATE-CURRENT-DAY.                                       KR870311
089300*---------------------------------------------------------------*
089400*    WS-VALIDATE-DAY MUST BE SET BY THE CALLER.  RUNS THE SAME
089500*    SHORTFALL SCAN 4100 USES DURING THE SEARCH - A DAY IS VALID
089600*    EXACTLY WHEN IT HAS NO OUTSTANDING SHORTFALL.
089700*---------------------------------------------------------------*
089800     SET WS-DAY-VALID                TO TRUE.
089900     MOVE WS-VALIDATE-DAY             TO WS-SCAN-DAY.
090000     PERFORM 4100-FIND-NEXT-SHORTFALL.
090100     IF WS-SHORTFALL-FOUND
090200         SET WS-DAY-INVALID          TO TRUE
090300     END-IF.
090400     MOVE WS-VALIDATE-DAY             TO WS-EDIT-2.
090500     IF WS-DAY-VALID
090600         STRING 'DAY '                DELIMITED BY SIZE
090700                WS-EDIT-2             DELIMITED BY SIZE
090800                ' VALIDATION PASSED - ALL MINIMUMS MET'
090900                                      DELIMITED BY SIZE
091000             INTO WS-DEBUG-LINE-AREA
091100         END-STRING
091200     ELSE
091300         STRING 'DAY '                DELIMITED BY SIZE
091400                WS-EDIT-2             DELIMITED BY SIZE
091500                ' VALIDATION FAILED - SHORTFALL REMAINS'
091600                                      DELIMITED BY SIZE
091700             INTO WS-DEBUG-LINE-AREA
091800         END-STRING
091900     END-IF.
092000     PERFORM 7000-TRACE.
092100*---------------------------------------------------------------*
092200 4720-VALIDATE-ALL-DAYS.                                          KR870311
092300*---------------------------------------------------------------*
092400     SET WS-ALL-DAYS-VALID           TO TRUE.
092500     PERFORM 4721-VALIDATE-ALL-DAYS-STEP
092600         VARYING WS-VALIDATE-DAY FROM 1 BY 1
092700         UNTIL WS-VALIDATE-DAY > 7 OR WS-ALL-DAYS-INVALID.
092800*---------------------------------------------------------------*
092900 4721-VALIDATE-ALL-DAYS-STEP.                                     KR870311
093000*---------------------------------------------------------------*
093100     PERFORM 4700-VALIDATE-CURRENT-DAY.
093200     IF WS-DAY-INVALID
093300         SET WS-ALL-DAYS-INVALID     TO TRUE
093400     END-IF.
093500*===============================================================*
093600*    EXTRA-SHIFT ("FLOATER") TOP-UP PASS.  RUNS ONLY WHEN THE
093700*    MAIN SOLVER SUCCEEDED.  EMPLOYEES STILL SHORT OF THEIR OWN
093800*    WEEKLY MINIMUM ARE OFFERED MORE HOURS, LEAST-STAFFED DAY
093900*    FIRST, WITHOUT REGARD TO ROLE.  AN EMPLOYEE WHO CANNOT BE
094000*    FULLY TOPPED UP SIMPLY STAYS UNDER MINIMUM - THIS PASS
094100*    NEVER FAILS THE RUN.
094200*===============================================================*
094300 5000-RUN-TOPUP-PASS.                                             EA930614
094400*---------------------------------------------------------------*
094500     MOVE 'STARTING EXTRA-SHIFT TOP-UP PASS'
094600         TO WS-DEBUG-LINE-AREA.
094700     PERFORM 7000-TRACE.
094800     PERFORM 5100-SCORE-AND-ORDER-DAYS.
094900     PERFORM 5200-TOPUP-ONE-EMPLOYEE
095000         VARYING WS-TOPUP-EMP-INDEX FROM 1 BY 1
095100         UNTIL WS-TOPUP-EMP-INDEX > EMPLOYEE-COUNT.
095200*---------------------------------------------------------------*
095300 5100-SCORE-AND-ORDER-DAYS.                                       EA930614
095400*---------------------------------------------------------------*
095500     PERFORM 5110-INIT-ONE-DAY-SCORE
095600         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 7.
095700     PERFORM 5130-SORT-DAY-SCORES.
095800*---------------------------------------------------------------*
095900 5110-INIT-ONE-DAY-SCORE.                                         EA930614
096000*---------------------------------------------------------------*
096100     MOVE WS-SUB-1              TO DS-DAY-INDEX (WS-SUB-1).
096200     MOVE 0                     TO WS-DAY-TOTAL-FILLED.
096300     PERFORM 5121-ADD-ONE-HOUR-COUNT
096400         VARYING WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > 24.
096500     MOVE WS-DAY-TOTAL-FILLED   TO DS-FILLED-COUNT (WS-SUB-1).
096600*---------------------------------------------------------------*
096700 5121-ADD-ONE-HOUR-COUNT.                                         EA930614
096800*---------------------------------------------------------------*
096900     ADD SKED-OCCUPANT-COUNT (WS-SUB-1, WS-SUB-2)
097000         TO WS-DAY-TOTAL-FILLED.
097100*---------------------------------------------------------------*
097200 5130-SORT-DAY-SCORES.                                            EA930614
097300*---------------------------------------------------------------*
097400*    A STABLE BUBBLE SORT - SEVEN ENTRIES IS NOT WORTH ANYTHING
097500*    FANCIER.  ONLY SWAPS ON A STRICT GREATER-THAN SO DAYS TIED
097600*    ON FILLED COUNT KEEP THEIR MONDAY..SUNDAY ORDER.
097700*---------------------------------------------------------------*
097800     PERFORM 5131-BUBBLE-PASS
097900         VARYING WS-SORT-PASS FROM 1 BY 1 UNTIL WS-SORT-PASS > 6.
098000*---------------------------------------------------------------*
098100 5131-BUBBLE-PASS.                                                EA930614
098200*---------------------------------------------------------------*
098300     PERFORM 5132-BUBBLE-COMPARE
098400         VARYING WS-SUB-1 FROM 1 BY 1
098500         UNTIL WS-SUB-1 > 7 - WS-SORT-PASS.
098600*---------------------------------------------------------------*
098700 5132-BUBBLE-COMPARE.                                             EA930614
098800*---------------------------------------------------------------*
098900     IF DS-FILLED-COUNT (WS-SUB-1) >
099000             DS-FILLED-COUNT (WS-SUB-1 + 1)
099100         PERFORM 5133-SWAP-DAY-SCORE-ENTRIES
099200     END-IF.
099300*---------------------------------------------------------------*
099400 5133-SWAP-DAY-SCORE-ENTRIES.                                     EA930614
099500*---------------------------------------------------------------*
099600     MOVE WS-DAY-SCORE-ENTRY (WS-SUB-1)     TO WS-SWAP-HOLD.
099700     MOVE WS-DAY-SCORE-ENTRY (WS-SUB-1 + 1)
099800         TO WS-DAY-SCORE-ENTRY (WS-SUB-1).
099900     MOVE WS-SWAP-HOLD
100000         TO WS-DAY-SCORE-ENTRY (WS-SUB-1 + 1).
100100*---------------------------------------------------------------*
100200 5200-TOPUP-ONE-EMPLOYEE.                                         EA930614
100300*---------------------------------------------------------------*
100400     IF ER-WEEKLY-HOURS (WS-TOPUP-EMP-INDEX)
100500             < ER-MIN-HOURS (WS-TOPUP-EMP-INDEX)
100600         COMPUTE WS-TOPUP-NEEDED = ER-MIN-HOURS
100700             (WS-TOPUP-EMP-INDEX)
100800             - ER-WEEKLY-HOURS (WS-TOPUP-EMP-INDEX)
100900         SET WS-TOPUP-NOT-DONE    TO TRUE
101000         PERFORM 5210-TRY-FLOATER-ON-DAY
101100             VARYING WS-TOPUP-DAY-SUB FROM 1 BY 1
101200             UNTIL WS-TOPUP-DAY-SUB > 7 OR WS-TOPUP-DONE
101300     END-IF.
101400*---------------------------------------------------------------*
101500 5210-TRY-FLOATER-ON-DAY.                                         EA930614
101600*---------------------------------------------------------------*
101700     MOVE DS-DAY-INDEX (WS-TOPUP-DAY-SUB) TO WS-TOPUP-DAY-INDEX.
101800     MOVE WS-TOPUP-EMP-INDEX          TO WS-CAND-EMP-INDEX.
101900     MOVE WS-TOPUP-DAY-INDEX          TO WS-CAND-DAY.
102000     MOVE REQMT-MIN-SHIFT             TO WS-CAND-LENGTH.
102100     MOVE FLOATER-ROLE-NAME           TO WS-CAND-ROLE-NAME.
102200     SET WS-TOPUP-HOUR-NOT-FOUND      TO TRUE.
102300     MOVE REQMT-OPEN-HOUR             TO WS-TOPUP-HOUR.
102400     PERFORM 5220-TRY-ONE-TOPUP-HOUR
102500         UNTIL WS-TOPUP-HOUR > REQMT-CLOSE-HOUR - REQMT-MIN-SHIFT
102600             OR WS-TOPUP-HOUR-FOUND.
102700     IF WS-TOPUP-HOUR-FOUND
102800         PERFORM 4400-APPLY-ASSIGNMENT
102900         ADD 1 TO DS-FILLED-COUNT (WS-TOPUP-DAY-SUB)
103000         SUBTRACT REQMT-MIN-SHIFT FROM WS-TOPUP-NEEDED
103100         IF WS-TOPUP-NEEDED NOT > 0
103200             SET WS-TOPUP-DONE       TO TRUE
103300         END-IF
103400     END-IF.
103500*---------------------------------------------------------------*
103600 5220-TRY-ONE-TOPUP-HOUR.                                         EA930614
103700*---------------------------------------------------------------*
103800     MOVE WS-TOPUP-HOUR               TO WS-CAND-HOUR.
103900     PERFORM 4360-IS-VALID-ASSIGNMENT.
104000     IF WS-ASSIGNMENT-VALID
104100         SET WS-TOPUP-HOUR-FOUND      TO TRUE
104200     ELSE
104300         ADD 1 TO WS-TOPUP-HOUR
104400     END-IF.
104500*===============================================================*
104600*    SCHEDULE REPORT WRITER.  ONE SECTION PER DAY, ONE LINE PER
104700*    OPERATING HOUR, THE HOUR'S OCCUPANTS LISTED IN THE ORDER
104800*    THE SOLVER AND THE TOP-UP PASS ASSIGNED THEM.
104900*===============================================================*
105000 6000-WRITE-SCHEDULE-REPORT.                                      TM180814
105100*---------------------------------------------------------------*
105200     OPEN OUTPUT SCHEDULE-REPORT-FILE.
105300     IF NOT SKDRPT-OK
105400         DISPLAY 'SKDSKED: UNABLE TO OPEN THE SCHEDULE REPORT '
105500             'FILE - NO REPORT WRITTEN'
105600         GO TO 6000-EXIT-REPORT-WRITER
105700     END-IF.
105800     MOVE SPACES                      TO SCHEDULE-REPORT-LINE.
105900     WRITE SCHEDULE-REPORT-LINE.
106000     MOVE 'Generated Schedule:'       TO SCHEDULE-REPORT-LINE.
106100     WRITE SCHEDULE-REPORT-LINE.
106200     MOVE SPACES                      TO SCHEDULE-REPORT-LINE.
106300     WRITE SCHEDULE-REPORT-LINE.
106400     PERFORM 6100-WRITE-ONE-DAY-SECTION
106500         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 7.
106600     CLOSE SCHEDULE-REPORT-FILE.
106700*---------------------------------------------------------------*
106800 6000-EXIT-REPORT-WRITER.                                         LW111130
106900*    A REPORT FILE THAT WON'T OPEN HAS NOTHING LEFT TO WRITE -
107000*    SKIP STRAIGHT PAST THE DAY SECTIONS RATHER THAN CLOSE A
107100*    FILE THAT WAS NEVER SUCCESSFULLY OPENED.
107200     EXIT.
107300*---------------------------------------------------------------*
107400 6100-WRITE-ONE-DAY-SECTION.                                      TM180814
107500*---------------------------------------------------------------*
107600     MOVE SPACES                     TO SCHEDULE-REPORT-LINE.
107700     STRING WS-DAY-NAME (WS-SUB-1)    DELIMITED BY SPACE
107800            ':'                       DELIMITED BY SIZE
107900         INTO SCHEDULE-REPORT-LINE
108000     END-STRING.
108100     WRITE SCHEDULE-REPORT-LINE.
108200     PERFORM 6110-WRITE-ONE-HOUR-LINE
108300         VARYING WS-SUB-2 FROM REQMT-OPEN-HOUR BY 1
108400         UNTIL WS-SUB-2 >= REQMT-CLOSE-HOUR.
108500     MOVE SPACES                     TO SCHEDULE-REPORT-LINE.
108600     WRITE SCHEDULE-REPORT-LINE.
108700*---------------------------------------------------------------*
108800 6105-FORMAT-HOUR-LABEL.                                          TM180814
108900*---------------------------------------------------------------*
109000*    Z9 RIGHT-JUSTIFIES A SINGLE DIGIT WITH A LEADING SPACE -
109100*    SHIFT IT DOWN TO COLUMN ONE SO "9:00" PRINTS, NOT " 9:00".
109200*---------------------------------------------------------------*
109300     MOVE WS-SUB-2                   TO WS-HOUR-LABEL-EDIT.
109400     MOVE SPACES                     TO WS-HOUR-LABEL-TEXT.
109500     IF WS-HOUR-LABEL-EDIT (1:1) = SPACE
109600         MOVE WS-HOUR-LABEL-EDIT (2:1) TO WS-HOUR-LABEL-TEXT (1:1)
109700     ELSE
109800         MOVE WS-HOUR-LABEL-EDIT      TO WS-HOUR-LABEL-TEXT
109900     END-IF.
110000*---------------------------------------------------------------*
110100 6110-WRITE-ONE-HOUR-LINE.                                        TM180814
110200*---------------------------------------------------------------*
110300     MOVE SPACES                     TO SCHEDULE-REPORT-LINE.
110400     MOVE 1                          TO WS-PRINT-POINTER.
110500     COMPUTE WS-HOUR-SUB = WS-SUB-2 + 1.
110600     PERFORM 6105-FORMAT-HOUR-LABEL.
110700     STRING WS-HOUR-LABEL-TEXT        DELIMITED BY SPACE
110800            ':00 - '                  DELIMITED BY SIZE
110900         INTO SCHEDULE-REPORT-LINE
111000         WITH POINTER WS-PRINT-POINTER
111100     END-STRING.
111200     IF SKED-OCCUPANT-COUNT (WS-SUB-1, WS-HOUR-SUB) > 0
111300         PERFORM 6120-APPEND-OCCUPANT-TO-LINE
111400             VARYING WS-PRINT-OCC-SUB FROM 1 BY 1
111500             UNTIL WS-PRINT-OCC-SUB >
111600                 SKED-OCCUPANT-COUNT (WS-SUB-1, WS-HOUR-SUB)
111700     END-IF.
111800     WRITE SCHEDULE-REPORT-LINE.
111900*---------------------------------------------------------------*
112000 6120-APPEND-OCCUPANT-TO-LINE.                                    TM180814
112100*---------------------------------------------------------------*
112200     IF WS-PRINT-OCC-SUB > 1
112300         STRING ', '                  DELIMITED BY SIZE
112400             INTO SCHEDULE-REPORT-LINE
112500             WITH POINTER WS-PRINT-POINTER
112600         END-STRING
112700     END-IF.
112800     STRING '('                       DELIMITED BY SIZE
112900            SKED-OCC-ROLE (WS-SUB-1, WS-HOUR-SUB,
113000                 WS-PRINT-OCC-SUB)     DELIMITED BY SPACE
113100            ') '                       DELIMITED BY SIZE
113200            SKED-OCC-EMP-NAME (WS-SUB-1, WS-HOUR-SUB,
113300                 WS-PRINT-OCC-SUB)     DELIMITED BY SPACE
113400         INTO SCHEDULE-REPORT-LINE
113500         WITH POINTER WS-PRINT-POINTER
113600     END-STRING.
113700*===============================================================*
113800*    DEBUG TRACE LOG.  7000-TRACE IS THE COMMON ENTRY POINT -
113900*    CALLERS MOVE THEIR MESSAGE INTO WS-DEBUG-LINE-AREA FIRST.
114000*===============================================================*
114100 7000-TRACE.                                                      KR870311
114200*---------------------------------------------------------------*
114300     PERFORM 7010-WRITE-DEBUG-LINE.
114400*---------------------------------------------------------------*
114500 7010-WRITE-DEBUG-LINE.                                           KR870311
114600*---------------------------------------------------------------*
114700     IF DEBUGLG-OK
114800         MOVE WS-DEBUG-LINE-AREA      TO DEBUG-LOG-LINE
114900         WRITE DEBUG-LOG-LINE
115000     END-IF.
